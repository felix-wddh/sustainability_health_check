000010*=====================================================                    
000020*  MEMBRO   : PACTAB01                                                    
000030*  AUTOR    : R. HALVORSEN                                                
000040*  EMPRESA  : PACESETTER SUSTAINABILITY SYSTEMS                           
000050*  OBJETIVO : TABELA DE PRESETS POR CATEGORIA DE                          
000060*             ELETRODOMESTICO -- KWH/ANO DEFAULT,                         
000070*             VIDA UTIL DEFAULT E FAIXAS DO SELO DE                       
000080*             EFICIENCIA ENERGETICA (A A F; ACIMA DE F                    
000090*             E G).  CARREGADA POR REDEFINES A PARTIR                     
000100*             DE LITERAIS FIXOS -- NAO HA ARQUIVO DE                      
000110*             PARAMETRO PARA ESTA TABELA.                                 
000120*-----------------------------------------------------                    
000130*  ORDEM DAS ENTRADAS: COOKING, COOLING, WASHING,                         
000140*  DRYING, OTHER (A ULTIMA E O DEFAULT DE CATEGORIA                       
000150*  DESCONHECIDA).                                                         
000160*-----------------------------------------------------                    
000170*  HISTORICO DE ALTERACOES                                                
000180*  1991-05-20 RHV  MEMBRO ORIGINAL                                        
000190*  1998-11-30 KLM  Y2K -- REVISADO, MEMBRO NAO USA                AR1042  
000200*                  CAMPOS DE DATA, NENHUM AJUSTE                  AR1042  
000210*                  NECESSARIO                                     AR1042  
000220*  2004-03-09 PDS  ACRESCENTADA FAIXA "OTHER" PARA                RQ0871  
000230*                  MODELOS SEM CATEGORIA MAPEADA                  RQ0871  
000240*=====================================================                    
000250 01  WRK-CAT-TABLE-RAW.                                                   
000260     05  FILLER  PIC X(38) VALUE                                          
000270         'COOKING 095010050007000950120015001800'.                        
000280     05  FILLER  PIC X(38) VALUE                                          
000290         'COOLING 190012100015002000250030003500'.                        
000300     05  FILLER  PIC X(38) VALUE                                          
000310         'WASHING 150010080011001400170020002400'.                        
000320     05  FILLER  PIC X(38) VALUE                                          
000330         'DRYING  400012200030004000500060007000'.                        
000340     05  FILLER  PIC X(38) VALUE                                          
000350         'OTHER   180010110014001800220027003300'.                        
000360*-----------------------------------------------------                    
000370 01  WRK-CATEGORY-TABLE REDEFINES WRK-CAT-TABLE-RAW.                      
000380     05  CAT-ENTRY OCCURS 5 TIMES INDEXED BY CAT-IDX.                     
000390         10  CAT-CODE               PIC X(08).                            
000400         10  CAT-KWH-DEFAULT        PIC 9(03)V9.                          
000410         10  CAT-LIFETIME-DEFAULT   PIC 9(02).                            
000420         10  CAT-LABEL-BOUND OCCURS 6 TIMES                               
000430                 INDEXED BY CAT-BND-IDX                                   
000440                 PIC 9(03)V9.                                             
000450*-----------------------------------------------------                    
000460*  MASCARA DE LETRAS DO SELO -- POSICAO N = LIMITE N DA                   
000470*  TABELA ACIMA (A,B,C,D,E,F); ULTRAPASSANDO O LIMITE F                   
000480*  O SELO E' G (TRATADO EM CODIGO, NAO NESTA TABELA).                     
000490*-----------------------------------------------------                    
000500 01  WRK-LABEL-LETTERS       PIC X(06) VALUE 'ABCDEF'.                    
