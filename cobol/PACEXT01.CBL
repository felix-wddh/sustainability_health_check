000010*====================================================                     
000020 IDENTIFICATION                            DIVISION.                      
000030*====================================================                     
000040 PROGRAM-ID.    PACEXT01.                                                 
000050 AUTHOR.        R. HALVORSEN.                                             
000060 INSTALLATION.  PACESETTER SUSTAINABILITY SYSTEMS.                        
000070 DATE-WRITTEN.  05/20/1991.                                               
000080 DATE-COMPILED.                                                           
000090 SECURITY.      CONFIDENTIAL -- PRODUCT ENGINEERING USE ONLY.             
000100*===================================================*                     
000110*  AUTOR   : R. HALVORSEN                           *                     
000120*  EMPRESA : PACESETTER SUSTAINABILITY SYSTEMS       *                    
000130*  OBJETIVO: LER A GRADE DE CELULAS EXTRAIDA DAS     *                    
000140*            PLANILHAS (CELLS) E OS PARAMETROS DE    *                    
000150*            CADA MODELO (PARAMS), LOCALIZAR OS      *                    
000160*            QUATRO INSUMOS DE CICLO DE VIDA POR     *                    
000170*            ANCORA DE ROTULO, APLICAR OS DEFAULTS   *                    
000180*            DE CATEGORIA, CALCULAR OS INDICADORES   *                    
000190*            DE CO2E E CLASSIFICAR O SELO DE         *                    
000200*            EFICIENCIA ENERGETICA (A-G), GRAVANDO   *                    
000210*            UM REGISTRO DE TRABALHO POR MODELO NO   *                    
000220*            ARQUIVO RESWORK PARA O PACRPT01.        *                    
000230*---------------------------------------------------*                     
000240*  ARQUIVOS:                                         *                    
000250*  DDNAME             I/O           INCLUDE/BOOK     *                    
000260*  CELLS               I             ---------       *                    
000270*  PARAMS              I             ---------       *                    
000280*  RESWORK             O             ---------       *                    
000290*===================================================*                     
000300                                                                          
000310*---------------------------------------------------*             AR1101  
000320*  HISTORICO DE ALTERACOES                           *            AR1101  
000330*  1991-05-20 RHV  PROGRAMA ORIGINAL                 *            AR1101  
000340*  1993-08-11 RHV  CORRIGIDA FAIXA DO SELO DE                     RQ0430  
000350*                  SECADORAS (CB18)                               RQ0430  
000360*  1996-02-02 JTC  INCLUIDO SINONIMO ESPANHOL PARA                RQ0611  
000370*                  TRANSPORTE/MATERIALES/PRODUCCION               RQ0611  
000380*  1998-11-30 KLM  REVISAO Y2K -- PROGRAMA NAO USA                AR1042  
000390*                  CAMPOS DE DATA, NENHUM AJUSTE                  AR1042  
000400*                  NECESSARIO                                     AR1042  
000410*  2001-06-14 PDS  ACRESCIDO DEFAULT DE CATEGORIA                 RQ0724  
000420*                  "OTHER" PARA TIPOS NAO MAPEADOS                RQ0724  
000430*  2004-03-09 PDS  GRID-FACTOR FORA DA FAIXA PASSA A              RQ0871  
000440*                  SER LIMITADO (CLAMP) EM VEZ DE                 RQ0871  
000450*                  REJEITAR O MODELO                              RQ0871  
000460*  2009-04-27 EFM  WRK-EFF-USEKWH AMPLIADO PARA 2                 RQ0988  
000470*                  CASAS -- KWH SO ERA ARREDONDADO                RQ0988  
000480*                  PARA 1 CASA NA GRAVACAO DO RESULT              RQ0988  
000490*===================================================*                     
000500                                                                          
000510*====================================================                     
000520 ENVIRONMENT                                DIVISION.                     
000530*====================================================                     
000540 CONFIGURATION                              SECTION.                      
000550 SPECIAL-NAMES.                                                           
000560     CLASS WRK-DIGIT-CLASS IS '0' THRU '9'.                               
000570                                                                          
000580 INPUT-OUTPUT                               SECTION.                      
000590 FILE-CONTROL.                                                            
000600     SELECT CELLS-FILE ASSIGN TO CELLS                                    
000610         FILE STATUS IS WRK-FS-CELLS.                                     
000620                                                                          
000630     SELECT PARAMS-FILE ASSIGN TO PARAMS                                  
000640         FILE STATUS IS WRK-FS-PARAMS.                                    
000650                                                                          
000660     SELECT RESWORK-FILE ASSIGN TO RESWORK                                
000670         FILE STATUS IS WRK-FS-RESWORK.                                   
000680                                                                          
000690*====================================================                     
000700 DATA                                       DIVISION.                     
000710*====================================================                     
000720*-----------------------------------------------------                    
000730 FILE                                       SECTION.                      
000740*-----------------------------------------------------                    
000750 FD  CELLS-FILE                                                           
000760     RECORDING MODE IS F                                                  
000770     LABEL RECORD IS STANDARD                                             
000780     BLOCK CONTAINS 0 RECORDS.                                            
000790*-----------LRECL 87 (MODEL-CELL)----------------------                   
000800 01  FD-MODEL-CELL.                                                       
000810     05  FD-CELL-SHEET-NAME        PIC X(40).                             
000820     05  FD-CELL-ROW-NUM           PIC 9(04).                             
000830     05  FD-CELL-COL-NUM           PIC 9(03).                             
000840     05  FD-CELL-TEXT              PIC X(40).                             
000850                                                                          
000860 FD  PARAMS-FILE                                                          
000870     RECORDING MODE IS F                                                  
000880     LABEL RECORD IS STANDARD                                             
000890     BLOCK CONTAINS 0 RECORDS.                                            
000900*-----------LRECL 73 (MODEL-PARAM)----------------------                  
000910 01  FD-MODEL-PARAM.                                                      
000920     05  FD-PARAM-MODEL-ID         PIC X(20).                             
000930     05  FD-PARAM-SHEET-NAME       PIC X(40).                             
000940     05  FD-PARAM-PRODUCT-TYPE     PIC X(08).                             
000950     05  FD-PARAM-GRID-FACTOR      PIC 9V99.                              
000960     05  FD-PARAM-LIFETIME-YRS     PIC 9(02).                             
000970                                                                          
000980 FD  RESWORK-FILE                                                         
000990     RECORDING MODE IS F                                                  
001000     LABEL RECORD IS STANDARD                                             
001010     BLOCK CONTAINS 0 RECORDS.                                            
001020*-----------LRECL 94 (RESULT WORK RECORD)----------------                 
001030 01  FD-RESULT-WORK.                                                      
001040     05  FD-RESULT-MODEL-ID        PIC X(20).                             
001050     05  FD-RESULT-PRODUCT-TYPE    PIC X(08).                             
001060     05  FD-RESULT-ENERGY-LABEL    PIC X(01).                             
001070     05  FD-RESULT-USE-KWH         PIC 9(05)V9.                           
001080     05  FD-RESULT-LIFETIME-YRS    PIC 9(02).                             
001090     05  FD-RESULT-GRID-FACTOR     PIC 9V99.                              
001100     05  FD-RESULT-TRANSPORT-CO2E  PIC 9(06)V9.                           
001110     05  FD-RESULT-MATERIALS-CO2E  PIC 9(06)V9.                           
001120     05  FD-RESULT-PRODUCTION-CO2E PIC 9(06)V9.                           
001130     05  FD-RESULT-USEPHASE-CO2E   PIC 9(06)V9.                           
001140     05  FD-RESULT-TOTAL-CO2E      PIC 9(07)V9.                           
001150     05  FD-RESULT-SHARE-TRANSPORT PIC 9(03)V9.                           
001160     05  FD-RESULT-SHARE-MATERIALS PIC 9(03)V9.                           
001170     05  FD-RESULT-SHARE-PRODUCTN  PIC 9(03)V9.                           
001180     05  FD-RESULT-SHARE-USE       PIC 9(03)V9.                           
001190     05  FD-RESULT-WARN-COUNT      PIC 9(02).                             
001200     05  FILLER                    PIC X(06).                             
001210                                                                          
001220*-----------------------------------------------------                    
001230 WORKING-STORAGE                            SECTION.                      
001240*-----------------------------------------------------                    
001250     COPY '#GLOG'.                                                        
001260*-----------------------------------------------------                    
001270*    -------VARIAVEIS PARA TABELA DE CELULAS EM                           
001280*    MEMORIA (CARREGADA UMA VEZ NA ABERTURA)------                        
001290*-----------------------------------------------------                    
001300 01  WRK-CELL-TABLE.                                                      
001310     05  WRK-CELL-COUNT            PIC 9(04) COMP                         
001320                                   VALUE ZERO.                            
001330     05  WRK-CELL-ENTRY OCCURS 1 TO 3000 TIMES                            
001340             DEPENDING ON WRK-CELL-COUNT                                  
001350             INDEXED BY CELL-IDX SCAN-IDX.                                
001360         10  WRK-CELL-SHEET        PIC X(40).                             
001370         10  WRK-CELL-ROW          PIC 9(04).                             
001380         10  WRK-CELL-COL          PIC 9(03).                             
001390         10  WRK-CELL-TEXT         PIC X(40).                             
001400                                                                          
001410*-----------------------------------------------------                    
001420*    -------TABELA DE SINONIMOS DE ANCORA (CARREGADA                      
001430*    POR REDEFINES A PARTIR DE LITERAIS FIXOS)------                      
001440*-----------------------------------------------------                    
001450 01  WRK-SYNONYM-RAW.                                                     
001460     05  FILLER PIC X(32) VALUE 'T09TRANSPORT' &                          
001470         '                    '.                                          
001480     05  FILLER PIC X(32) VALUE 'T09LOGISTICS' &                          
001490         '                    '.                                          
001500     05  FILLER PIC X(32) VALUE 'T10TRANSPORTE' &                         
001510         '                   '.                                           
001520     05  FILLER PIC X(32) VALUE 'M09MATERIALS' &                          
001530         '                    '.                                          
001540     05  FILLER PIC X(32) VALUE 'M03BOM' &                                
001550         '                          '.                                    
001560     05  FILLER PIC X(32) VALUE 'M10MATERIALES' &                         
001570         '                   '.                                           
001580     05  FILLER PIC X(32) VALUE 'P10PRODUCTION' &                         
001590         '                   '.                                           
001600     05  FILLER PIC X(32) VALUE 'P13MANUFACTURING' &                      
001610         '                '.                                              
001620     05  FILLER PIC X(32) VALUE 'P08PRODUCCI' &                           
001630         '                     '.                                         
001640 01  WRK-SYNONYM-TABLE REDEFINES WRK-SYNONYM-RAW.                         
001650     05  SYN-ENTRY OCCURS 9 TIMES INDEXED BY SYN-IDX.                     
001660         10  SYN-FIELD-CODE        PIC X(01).                             
001670         10  SYN-LEN               PIC 9(02).                             
001680         10  SYN-TEXT              PIC X(29).                             
001690                                                                          
001700 01  FILLER PIC X(48) VALUE                                               
001710     '-------VARIAVEIS PARA PARAM CORRENTE---------'.                     
001720 01  WRK-CURRENT-PARAM.                                                   
001730     05  WRK-PARAM-MODEL-ID        PIC X(20).                             
001740     05  WRK-PARAM-SHEET-NAME      PIC X(40).                             
001750     05  WRK-PARAM-PRODUCT-TYPE    PIC X(08).                             
001760     05  WRK-PARAM-GRID-FACTOR     PIC 9V99.                              
001770     05  WRK-PARAM-LIFETIME-YRS    PIC 9(02).                             
001780 01  WRK-PARAM-DIAG-VIEW REDEFINES WRK-CURRENT-PARAM.                     
001790     05  WRK-PARAM-DIAG-BYTES      PIC X(73).                             
001800                                                                          
001810 01  FILLER PIC X(48) VALUE                                               
001820     '-------VARIAVEIS DE EXTRACAO POR ANCORA------'.                     
001830 01  WRK-EXTR-TRANSPORT.                                                  
001840     05  WRK-EXTR-TRANSPORT-VAL    PIC S9(05)V99.                         
001850     05  WRK-EXTR-TRANSPORT-METH   PIC X(06).                             
001860     05  WRK-EXTR-TRANSPORT-ROW    PIC 9(04).                             
001870     05  WRK-EXTR-TRANSPORT-COL    PIC 9(03).                             
001880 01  WRK-EXTR-MATERIALS.                                                  
001890     05  WRK-EXTR-MATERIALS-VAL    PIC S9(05)V99.                         
001900     05  WRK-EXTR-MATERIALS-METH   PIC X(06).                             
001910     05  WRK-EXTR-MATERIALS-ROW    PIC 9(04).                             
001920     05  WRK-EXTR-MATERIALS-COL    PIC 9(03).                             
001930 01  WRK-EXTR-PRODUCTION.                                                 
001940     05  WRK-EXTR-PRODUCTION-VAL   PIC S9(05)V99.                         
001950     05  WRK-EXTR-PRODUCTION-METH  PIC X(06).                             
001960     05  WRK-EXTR-PRODUCTION-ROW   PIC 9(04).                             
001970     05  WRK-EXTR-PRODUCTION-COL   PIC 9(03).                             
001980 01  WRK-EXTR-USEKWH.                                                     
001990     05  WRK-EXTR-USEKWH-VAL       PIC S9(05)V99.                         
002000     05  WRK-EXTR-USEKWH-METH      PIC X(06).                             
002010     05  WRK-EXTR-USEKWH-ROW       PIC 9(04).                             
002020     05  WRK-EXTR-USEKWH-COL       PIC 9(03).                             
002030                                                                          
002040 01  FILLER PIC X(48) VALUE                                               
002050     '-------VARIAVEIS DE VALORES EFETIVOS---------'.                     
002060 01  WRK-EFFECTIVE-VALUES.                                                
002070     05  WRK-EFF-TRANSPORT         PIC 9(05)V99.                          
002080     05  WRK-EFF-MATERIALS         PIC 9(05)V99.                          
002090     05  WRK-EFF-PRODUCTION        PIC 9(05)V99.                          
002100     05  WRK-EFF-USEKWH            PIC 9(05)V99.                          
002110     05  WRK-EFF-LIFETIME          PIC 9(02).                             
002120     05  WRK-EFF-GRIDFACTOR        PIC 9V99.                              
002130     05  WRK-EFF-WARNCOUNT         PIC 9(02).                             
002140                                                                          
002150 01  FILLER PIC X(48) VALUE                                               
002160     '-------VARIAVEIS DE CALCULO DE KPI-----------'.                     
002170 01  WRK-KPI-VALUES.                                                      
002180     05  WRK-KPI-USEPHASE          PIC 9(06)V9.                           
002190     05  WRK-KPI-TOTAL             PIC 9(07)V9.                           
002200     05  WRK-KPI-SHARE-TRANSPORT   PIC 9(03)V9.                           
002210     05  WRK-KPI-SHARE-MATERIALS   PIC 9(03)V9.                           
002220     05  WRK-KPI-SHARE-PRODUCTION  PIC 9(03)V9.                           
002230     05  WRK-KPI-SHARE-USE         PIC 9(03)V9.                           
002240     05  WRK-KPI-LABEL             PIC X(01).                             
002250         88  LABEL-A                   VALUE 'A'.                         
002260         88  LABEL-B                   VALUE 'B'.                         
002270         88  LABEL-C                   VALUE 'C'.                         
002280         88  LABEL-D                   VALUE 'D'.                         
002290         88  LABEL-E                   VALUE 'E'.                         
002300         88  LABEL-F                   VALUE 'F'.                         
002310         88  LABEL-G                   VALUE 'G'.                         
002320                                                                          
002330 01  FILLER PIC X(48) VALUE                                               
002340     '-------VARIAVEIS DE APOIO PARA CLASSIFICAR---'.                     
002350     COPY 'PACTAB01'.                                                     
002360                                                                          
002370 01  FILLER PIC X(48) VALUE                                               
002380     '-------VARIAVEIS PARA PARSE NUMERICO----------'.                    
002390 01  WRK-PARSE-AREA.                                                      
002400     05  WRK-PARSE-TEXT            PIC X(40).                             
002410     05  WRK-PARSE-POS             PIC 9(02) COMP.                        
002420     05  WRK-SCANSEP-POS           PIC 9(02) COMP.                        
002430     05  WRK-PARSE-LEN             PIC 9(02) COMP                         
002440                                   VALUE 40.                              
002450     05  WRK-PARSE-CH              PIC X(01).                             
002460     05  WRK-PARSE-SIGN            PIC X(01).                             
002470     05  WRK-PARSE-DECSEP          PIC X(01).                             
002480     05  WRK-PARSE-HAS-COMMA       PIC X(01).                             
002490         88  PARSE-HAS-COMMA           VALUE 'Y'.                         
002500         88  PARSE-HAS-NO-COMMA        VALUE 'N'.                         
002510     05  WRK-PARSE-HAS-PERIOD      PIC X(01).                             
002520         88  PARSE-HAS-PERIOD          VALUE 'Y'.                         
002530         88  PARSE-HAS-NO-PERIOD       VALUE 'N'.                         
002540     05  WRK-PARSE-FOUND-DIGIT     PIC X(01).                             
002550         88  PARSE-FOUND-DIGIT         VALUE 'Y'.                         
002560     05  WRK-PARSE-PAST-DEC        PIC X(01).                             
002570         88  PARSE-PAST-DEC            VALUE 'Y'.                         
002580     05  WRK-PARSE-STOP            PIC X(01).                             
002590         88  PARSE-STOP                VALUE 'Y'.                         
002600         88  PARSE-NAO-PAROU           VALUE 'N'.                         
002610     05  WRK-PARSE-OK              PIC X(01).                             
002620         88  PARSE-OK                  VALUE 'Y'.                         
002630     05  WRK-PARSE-INT-ACC         PIC 9(07) COMP.                        
002640     05  WRK-PARSE-FRAC-ACC        PIC 9(02) COMP.                        
002650     05  WRK-PARSE-FRAC-CNT        PIC 9(01) COMP.                        
002660     05  WRK-PARSE-DIGIT-ALPHA     PIC X(01).                             
002670     05  WRK-PARSE-DIGIT-NUM REDEFINES                                    
002680             WRK-PARSE-DIGIT-ALPHA PIC 9(01).                             
002690 01  WRK-PARSE-RESULT               PIC S9(07)V99.                        
002700                                                                          
002710 01  FILLER PIC X(48) VALUE                                               
002720     '-------VARIAVEIS DE CLASSIFICACAO DE ANCORA--'.                     
002730 01  WRK-UC-TEXT                    PIC X(40).                            
002740 01  WRK-TALLY                      PIC 9(03) COMP.                       
002750 01  WRK-ANCORA-TIPO                PIC X(01).                            
002760 01  WRK-ANCORA-ENERGIA             PIC X(01).                            
002770     88  ANCORA-E-DE-ENERGIA           VALUE 'Y'.                         
002780     88  ANCORA-NAO-E-DE-ENERGIA       VALUE 'N'.                         
002790 01  WRK-VALOR-ACHADO               PIC X(01).                            
002800     88  VALOR-FOI-ACHADO               VALUE 'Y'.                        
002810 01  WRK-VALOR-COL                  PIC 9(03).                            
002820 01  WRK-SHEET-OK                   PIC X(01).                            
002830     88  SHEET-E-VALIDA                 VALUE 'Y'.                        
002840 01  WRK-SHEET-CELL-COUNT           PIC 9(04) COMP.                       
002850 01  WRK-ALFA-MINUSCULO             PIC X(26) VALUE                       
002860         'abcdefghijklmnopqrstuvwxyz'.                                    
002870 01  WRK-ALFA-MAIUSCULO             PIC X(26) VALUE                       
002880         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
002890                                                                          
002900 01  FILLER PIC X(48) VALUE                                               
002910     '-------VARIAVEIS DE ACUMULACAO---------------'.                     
002920 01  WRK-ACUM-MODELOS-LIDOS        PIC 9(05) COMP                         
002930                                   VALUE ZERO.                            
002940 01  WRK-ACUM-MODELOS-GRAVADOS     PIC 9(05) COMP                         
002950                                   VALUE ZERO.                            
002960                                                                          
002970 01  FILLER PIC X(48) VALUE                                               
002980     '-------VARIAVEIS PARA FILE STATUS-------------'.                    
002990 77  WRK-FS-CELLS                  PIC 9(02).                             
003000 77  WRK-FS-PARAMS                 PIC 9(02).                             
003010 77  WRK-FS-RESWORK                PIC 9(02).                             
003020                                                                          
003030 01  FILLER PIC X(48) VALUE                                               
003040     '-------VARIAVEIS PARA MENSAGEM-----------------'.                   
003050 77  WRK-MENSAGEM-FIM-PARAMS       PIC X(23) VALUE                        
003060     'FIM DO ARQUIVO DE PARAMS.'.                                         
003070 77  WRK-MENSAGEM-SHEET-VAZIA      PIC X(35) VALUE                        
003080     'AVISO -- SHEET SEM CELULAS, MODELO PULADO.'.                        
003090 77  WRK-LINHABRANCO               PIC X(58) VALUE SPACES.                
003100                                                                          
003110*====================================================                     
003120 PROCEDURE                                  DIVISION.                     
003130*====================================================                     
003140*-----------------------------------------------------                    
003150 0000-PRINCIPAL                              SECTION.                     
003160*-----------------------------------------------------                    
003170     PERFORM 1000-INICIALIZAR.                                            
003180     PERFORM 2000-PROCESSAR-MODELO                                        
003190         UNTIL WRK-FS-PARAMS EQUAL 10.                                    
003200     PERFORM 3000-FINALIZAR.                                              
003210     STOP RUN.                                                            
003220*-----------------------------------------------------                    
003230 0000-99-FIM.                                   EXIT.                     
003240*-----------------------------------------------------                    
003250                                                                          
003260*-----------------------------------------------------                    
003270 1000-INICIALIZAR                            SECTION.                     
003280*-----------------------------------------------------                    
003290     OPEN INPUT  CELLS-FILE                                               
003300                 PARAMS-FILE                                              
003310          OUTPUT RESWORK-FILE.                                            
003320     PERFORM 4000-TESTAR-STATUS.                                          
003330     PERFORM 1200-CARREGAR-CELULAS.                                       
003340     PERFORM 1300-LER-PARAM.                                              
003350*-----------------------------------------------------                    
003360 1000-99-FIM.                                   EXIT.                     
003370*-----------------------------------------------------                    
003380                                                                          
003390*-----------------------------------------------------                    
003400 1200-CARREGAR-CELULAS                       SECTION.                     
003410*-----------------------------------------------------                    
003420     MOVE ZERO TO WRK-CELL-COUNT.                                         
003430     READ CELLS-FILE.                                                     
003440     PERFORM 1210-CARREGAR-UMA-CELULA                                     
003450         UNTIL WRK-FS-CELLS EQUAL 10.                                     
003460*-----------------------------------------------------                    
003470 1200-99-FIM.                                   EXIT.                     
003480*-----------------------------------------------------                    
003490                                                                          
003500*-----------------------------------------------------                    
003510 1210-CARREGAR-UMA-CELULA                     SECTION.                    
003520*-----------------------------------------------------                    
003530     IF WRK-CELL-COUNT < 3000                                             
003540         ADD 1 TO WRK-CELL-COUNT                                          
003550         MOVE FD-CELL-SHEET-NAME                                          
003560             TO WRK-CELL-SHEET (WRK-CELL-COUNT)                           
003570         MOVE FD-CELL-ROW-NUM                                             
003580             TO WRK-CELL-ROW   (WRK-CELL-COUNT)                           
003590         MOVE FD-CELL-COL-NUM                                             
003600             TO WRK-CELL-COL   (WRK-CELL-COUNT)                           
003610         MOVE FD-CELL-TEXT                                                
003620             TO WRK-CELL-TEXT  (WRK-CELL-COUNT)                           
003630     END-IF.                                                              
003640     READ CELLS-FILE.                                                     
003650*-----------------------------------------------------                    
003660 1210-99-FIM.                                   EXIT.                     
003670*-----------------------------------------------------                    
003680                                                                          
003690*-----------------------------------------------------                    
003700 1300-LER-PARAM                               SECTION.                    
003710*-----------------------------------------------------                    
003720     READ PARAMS-FILE.                                                    
003730     IF WRK-FS-PARAMS EQUAL 10                                            
003740         DISPLAY WRK-MENSAGEM-FIM-PARAMS                                  
003750     END-IF.                                                              
003760*-----------------------------------------------------                    
003770 1300-99-FIM.                                   EXIT.                     
003780*-----------------------------------------------------                    
003790                                                                          
003800*-----------------------------------------------------                    
003810 2000-PROCESSAR-MODELO                        SECTION.                    
003820*-----------------------------------------------------                    
003830     MOVE FD-PARAM-MODEL-ID     TO WRK-PARAM-MODEL-ID.                    
003840     MOVE FD-PARAM-SHEET-NAME   TO WRK-PARAM-SHEET-NAME.                  
003850     MOVE FD-PARAM-PRODUCT-TYPE TO WRK-PARAM-PRODUCT-TYPE.                
003860     MOVE FD-PARAM-GRID-FACTOR  TO WRK-PARAM-GRID-FACTOR.                 
003870     MOVE FD-PARAM-LIFETIME-YRS TO WRK-PARAM-LIFETIME-YRS.                
003880     ADD 1 TO WRK-ACUM-MODELOS-LIDOS.                                     
003890     PERFORM 2050-VALIDAR-SHEET.                                          
003900     IF SHEET-E-VALIDA                                                    
003910         PERFORM 2100-RESET-EXTRACAO                                      
003920         PERFORM 2200-LOCALIZAR-TODAS-ANCORAS                             
003930         PERFORM 2400-APLICAR-DEFAULTS                                    
003940         PERFORM 2500-CALCULAR-KPI                                        
003950         PERFORM 2600-CLASSIFICAR-LABEL                                   
003960         PERFORM 2800-GRAVAR-RESULT-WORK                                  
003970     ELSE                                                                 
003980         DISPLAY WRK-MENSAGEM-SHEET-VAZIA                                 
003990         DISPLAY WRK-PARAM-DIAG-BYTES                                     
004000     END-IF.                                                              
004010     PERFORM 1300-LER-PARAM.                                              
004020*-----------------------------------------------------                    
004030 2000-99-FIM.                                   EXIT.                     
004040*-----------------------------------------------------                    
004050                                                                          
004060*-----------------------------------------------------                    
004070 2050-VALIDAR-SHEET                           SECTION.                    
004080*-----------------------------------------------------                    
004090     MOVE 'N' TO WRK-SHEET-OK.                                            
004100     MOVE ZERO TO WRK-SHEET-CELL-COUNT.                                   
004110     SET CELL-IDX TO 1.                                                   
004120     PERFORM 2055-CONTAR-CELULA-SHEET                                     
004130         UNTIL CELL-IDX > WRK-CELL-COUNT.                                 
004140     IF WRK-SHEET-CELL-COUNT > 0                                          
004150         MOVE 'Y' TO WRK-SHEET-OK                                         
004160     END-IF.                                                              
004170*-----------------------------------------------------                    
004180 2050-99-FIM.                                   EXIT.                     
004190*-----------------------------------------------------                    
004200                                                                          
004210*-----------------------------------------------------                    
004220 2055-CONTAR-CELULA-SHEET                     SECTION.                    
004230*-----------------------------------------------------                    
004240     IF WRK-CELL-SHEET (CELL-IDX) EQUAL WRK-PARAM-SHEET-NAME              
004250         ADD 1 TO WRK-SHEET-CELL-COUNT                                    
004260     END-IF.                                                              
004270     SET CELL-IDX UP BY 1.                                                
004280*-----------------------------------------------------                    
004290 2055-99-FIM.                                   EXIT.                     
004300*-----------------------------------------------------                    
004310                                                                          
004320*-----------------------------------------------------                    
004330 2100-RESET-EXTRACAO                          SECTION.                    
004340*-----------------------------------------------------                    
004350     MOVE ZERO TO WRK-EXTR-TRANSPORT-VAL                                  
004360                  WRK-EXTR-MATERIALS-VAL                                  
004370                  WRK-EXTR-PRODUCTION-VAL                                 
004380                  WRK-EXTR-USEKWH-VAL.                                    
004390     MOVE 'NONE  ' TO WRK-EXTR-TRANSPORT-METH                             
004400                      WRK-EXTR-MATERIALS-METH                             
004410                      WRK-EXTR-PRODUCTION-METH                            
004420                      WRK-EXTR-USEKWH-METH.                               
004430     MOVE ZERO TO WRK-EXTR-TRANSPORT-ROW                                  
004440                  WRK-EXTR-TRANSPORT-COL                                  
004450                  WRK-EXTR-MATERIALS-ROW                                  
004460                  WRK-EXTR-MATERIALS-COL                                  
004470                  WRK-EXTR-PRODUCTION-ROW                                 
004480                  WRK-EXTR-PRODUCTION-COL                                 
004490                  WRK-EXTR-USEKWH-ROW                                     
004500                  WRK-EXTR-USEKWH-COL.                                    
004510*-----------------------------------------------------                    
004520 2100-99-FIM.                                   EXIT.                     
004530*-----------------------------------------------------                    
004540                                                                          
004550*-----------------------------------------------------                    
004560 2200-LOCALIZAR-TODAS-ANCORAS                 SECTION.                    
004570*-----------------------------------------------------                    
004580     SET CELL-IDX TO 1.                                                   
004590     PERFORM 2210-EXAMINAR-UMA-CELULA                                     
004600         UNTIL CELL-IDX > WRK-CELL-COUNT.                                 
004610*-----------------------------------------------------                    
004620 2200-99-FIM.                                   EXIT.                     
004630*-----------------------------------------------------                    
004640                                                                          
004650*-----------------------------------------------------                    
004660 2210-EXAMINAR-UMA-CELULA                     SECTION.                    
004670*-----------------------------------------------------                    
004680     IF WRK-CELL-SHEET (CELL-IDX) EQUAL WRK-PARAM-SHEET-NAME              
004690         PERFORM 2220-CLASSIFICAR-ANCORA                                  
004700     END-IF.                                                              
004710     SET CELL-IDX UP BY 1.                                                
004720*-----------------------------------------------------                    
004730 2210-99-FIM.                                   EXIT.                     
004740*-----------------------------------------------------                    
004750                                                                          
004760*-----------------------------------------------------                    
004770 2220-CLASSIFICAR-ANCORA                      SECTION.                    
004780*-----------------------------------------------------                    
004790     MOVE WRK-CELL-TEXT (CELL-IDX) TO WRK-UC-TEXT.                        
004800     PERFORM 2230-CONVERTER-MAIUSCULO.                                    
004810     PERFORM 2250-TESTAR-ANCORA-ENERGIA.                                  
004820     PERFORM 2240-TESTAR-ANCORA-TML.                                      
004830     IF WRK-EXTR-TRANSPORT-METH EQUAL 'NONE  '                            
004840           AND WRK-ANCORA-TIPO EQUAL 'T'                                  
004850         PERFORM 2260-CAPTURAR-VALOR-TRANSPORTE                           
004860     END-IF.                                                              
004870     IF WRK-EXTR-MATERIALS-METH EQUAL 'NONE  '                            
004880           AND WRK-ANCORA-TIPO EQUAL 'M'                                  
004890         PERFORM 2262-CAPTURAR-VALOR-MATERIAIS                            
004900     END-IF.                                                              
004910     IF WRK-EXTR-PRODUCTION-METH EQUAL 'NONE  '                           
004920           AND WRK-ANCORA-TIPO EQUAL 'P'                                  
004930         PERFORM 2264-CAPTURAR-VALOR-PRODUCAO                             
004940     END-IF.                                                              
004950     IF WRK-EXTR-USEKWH-METH EQUAL 'NONE  '                               
004960           AND ANCORA-E-DE-ENERGIA                                        
004970         PERFORM 2266-CAPTURAR-VALOR-ENERGIA                              
004980     END-IF.                                                              
004990*-----------------------------------------------------                    
005000 2220-99-FIM.                                   EXIT.                     
005010*-----------------------------------------------------                    
005020                                                                          
005030*-----------------------------------------------------                    
005040 2230-CONVERTER-MAIUSCULO                     SECTION.                    
005050*-----------------------------------------------------                    
005060     INSPECT WRK-UC-TEXT                                                  
005070         CONVERTING WRK-ALFA-MINUSCULO TO WRK-ALFA-MAIUSCULO.             
005080*-----------------------------------------------------                    
005090 2230-99-FIM.                                   EXIT.                     
005100*-----------------------------------------------------                    
005110                                                                          
005120*-----------------------------------------------------                    
005130 2240-TESTAR-ANCORA-TML                       SECTION.                    
005140*-----------------------------------------------------                    
005150     MOVE SPACE TO WRK-ANCORA-TIPO.                                       
005160     IF ANCORA-NAO-E-DE-ENERGIA                                           
005170         SET SYN-IDX TO 1                                                 
005180         PERFORM 2242-TESTAR-UM-SINONIMO                                  
005190             UNTIL SYN-IDX > 9                                            
005200                OR WRK-ANCORA-TIPO NOT EQUAL SPACE                        
005210     END-IF.                                                              
005220*-----------------------------------------------------                    
005230 2240-99-FIM.                                   EXIT.                     
005240*-----------------------------------------------------                    
005250                                                                          
005260*-----------------------------------------------------                    
005270 2242-TESTAR-UM-SINONIMO                      SECTION.                    
005280*-----------------------------------------------------                    
005290     MOVE ZERO TO WRK-TALLY.                                              
005300     INSPECT WRK-UC-TEXT TALLYING WRK-TALLY                               
005310         FOR ALL SYN-TEXT (SYN-IDX) (1:SYN-LEN (SYN-IDX)).                
005320     IF WRK-TALLY > 0                                                     
005330         MOVE SYN-FIELD-CODE (SYN-IDX) TO WRK-ANCORA-TIPO                 
005340     END-IF.                                                              
005350     SET SYN-IDX UP BY 1.                                                 
005360*-----------------------------------------------------                    
005370 2242-99-FIM.                                   EXIT.                     
005380*-----------------------------------------------------                    
005390                                                                          
005400*-----------------------------------------------------                    
005410 2250-TESTAR-ANCORA-ENERGIA                   SECTION.                    
005420*-----------------------------------------------------                    
005430     MOVE 'N' TO WRK-ANCORA-ENERGIA.                                      
005440     MOVE ZERO TO WRK-TALLY.                                              
005450     INSPECT WRK-UC-TEXT TALLYING WRK-TALLY FOR ALL 'ENERGY'.             
005460     IF WRK-TALLY = 0                                                     
005470         INSPECT WRK-UC-TEXT TALLYING WRK-TALLY FOR ALL 'CONSUMO'         
005480     END-IF.                                                              
005490     IF WRK-TALLY > 0                                                     
005500         MOVE 'Y' TO WRK-ANCORA-ENERGIA                                   
005510     END-IF.                                                              
005520*-----------------------------------------------------                    
005530 2250-99-FIM.                                   EXIT.                     
005540*-----------------------------------------------------                    
005550                                                                          
005560*-----------------------------------------------------                    
005570 2260-CAPTURAR-VALOR-TRANSPORTE                SECTION.                   
005580*-----------------------------------------------------                    
005590     PERFORM 2270-BUSCAR-VALOR-NA-LINHA.                                  
005600     IF VALOR-FOI-ACHADO                                                  
005610         MOVE WRK-PARSE-RESULT TO WRK-EXTR-TRANSPORT-VAL                  
005620         MOVE 'ANCHOR' TO WRK-EXTR-TRANSPORT-METH                         
005630         MOVE WRK-CELL-ROW (CELL-IDX) TO WRK-EXTR-TRANSPORT-ROW           
005640         MOVE WRK-VALOR-COL TO WRK-EXTR-TRANSPORT-COL                     
005650     END-IF.                                                              
005660*-----------------------------------------------------                    
005670 2260-99-FIM.                                   EXIT.                     
005680*-----------------------------------------------------                    
005690                                                                          
005700*-----------------------------------------------------                    
005710 2262-CAPTURAR-VALOR-MATERIAIS                 SECTION.                   
005720*-----------------------------------------------------                    
005730     PERFORM 2270-BUSCAR-VALOR-NA-LINHA.                                  
005740     IF VALOR-FOI-ACHADO                                                  
005750         MOVE WRK-PARSE-RESULT TO WRK-EXTR-MATERIALS-VAL                  
005760         MOVE 'ANCHOR' TO WRK-EXTR-MATERIALS-METH                         
005770         MOVE WRK-CELL-ROW (CELL-IDX) TO WRK-EXTR-MATERIALS-ROW           
005780         MOVE WRK-VALOR-COL TO WRK-EXTR-MATERIALS-COL                     
005790     END-IF.                                                              
005800*-----------------------------------------------------                    
005810 2262-99-FIM.                                   EXIT.                     
005820*-----------------------------------------------------                    
005830                                                                          
005840*-----------------------------------------------------                    
005850 2264-CAPTURAR-VALOR-PRODUCAO                  SECTION.                   
005860*-----------------------------------------------------                    
005870     PERFORM 2270-BUSCAR-VALOR-NA-LINHA.                                  
005880     IF VALOR-FOI-ACHADO                                                  
005890         MOVE WRK-PARSE-RESULT TO WRK-EXTR-PRODUCTION-VAL                 
005900         MOVE 'ANCHOR' TO WRK-EXTR-PRODUCTION-METH                        
005910         MOVE WRK-CELL-ROW (CELL-IDX) TO WRK-EXTR-PRODUCTION-ROW          
005920         MOVE WRK-VALOR-COL TO WRK-EXTR-PRODUCTION-COL                    
005930     END-IF.                                                              
005940*-----------------------------------------------------                    
005950 2264-99-FIM.                                   EXIT.                     
005960*-----------------------------------------------------                    
005970                                                                          
005980*-----------------------------------------------------                    
005990 2266-CAPTURAR-VALOR-ENERGIA                   SECTION.                   
006000*-----------------------------------------------------                    
006010     PERFORM 2270-BUSCAR-VALOR-NA-LINHA.                                  
006020     IF VALOR-FOI-ACHADO                                                  
006030         MOVE WRK-PARSE-RESULT TO WRK-EXTR-USEKWH-VAL                     
006040         MOVE 'ANCHOR' TO WRK-EXTR-USEKWH-METH                            
006050         MOVE WRK-CELL-ROW (CELL-IDX) TO WRK-EXTR-USEKWH-ROW              
006060         MOVE WRK-VALOR-COL TO WRK-EXTR-USEKWH-COL                        
006070     END-IF.                                                              
006080*-----------------------------------------------------                    
006090 2266-99-FIM.                                   EXIT.                     
006100*-----------------------------------------------------                    
006110                                                                          
006120*-----------------------------------------------------                    
006130 2270-BUSCAR-VALOR-NA-LINHA                    SECTION.                   
006140*-----------------------------------------------------                    
006150     MOVE 'N' TO WRK-VALOR-ACHADO.                                        
006160     MOVE ZERO TO WRK-VALOR-COL.                                          
006170     SET SCAN-IDX TO CELL-IDX.                                            
006180     SET SCAN-IDX UP BY 1.                                                
006190     PERFORM 2272-TESTAR-CELULA-DIREITA                                   
006200         UNTIL SCAN-IDX > WRK-CELL-COUNT                                  
006210            OR VALOR-FOI-ACHADO                                           
006220            OR WRK-CELL-SHEET (SCAN-IDX)                                  
006230                   NOT EQUAL WRK-PARAM-SHEET-NAME                         
006240            OR WRK-CELL-ROW (SCAN-IDX)                                    
006250                   NOT EQUAL WRK-CELL-ROW (CELL-IDX).                     
006260*-----------------------------------------------------                    
006270 2270-99-FIM.                                   EXIT.                     
006280*-----------------------------------------------------                    
006290                                                                          
006300*-----------------------------------------------------                    
006310 2272-TESTAR-CELULA-DIREITA                    SECTION.                   
006320*-----------------------------------------------------                    
006330     MOVE WRK-CELL-TEXT (SCAN-IDX) TO WRK-PARSE-TEXT.                     
006340     PERFORM 2300-PARSE-NUMERIC-CELL.                                     
006350     IF PARSE-OK                                                          
006360         MOVE 'Y' TO WRK-VALOR-ACHADO                                     
006370         MOVE WRK-CELL-COL (SCAN-IDX) TO WRK-VALOR-COL                    
006380     ELSE                                                                 
006390         SET SCAN-IDX UP BY 1                                             
006400     END-IF.                                                              
006410*-----------------------------------------------------                    
006420 2272-99-FIM.                                   EXIT.                     
006430*-----------------------------------------------------                    
006440                                                                          
006450*-----------------------------------------------------                    
006460*  PARSE-NUMERIC-CELL -- CONVERTE O TEXTO DE UMA                          
006470*  CELULA-VALOR EM NUMERO, TRATANDO SINAL, VIRGULA                        
006480*  DECIMAL EUROPEIA, SEPARADOR DE MILHAR E SUFIXO DE                      
006490*  UNIDADE (KWH, KG, ETC) POR TRUNCAMENTO NO PRIMEIRO                     
006500*  CARACTER QUE NAO FAZ PARTE DO TOKEN NUMERICO.                          
006510*-----------------------------------------------------                    
006520 2300-PARSE-NUMERIC-CELL                       SECTION.                   
006530*-----------------------------------------------------                    
006540     PERFORM 2310-PARSE-RESET.                                            
006550     PERFORM 2312-PARSE-SKIP-SPACES.                                      
006560     PERFORM 2314-PARSE-CHECK-SIGN.                                       
006570     PERFORM 2320-PARSE-SCAN-SEPARATORS.                                  
006580     PERFORM 2330-PARSE-BUILD-DIGITS.                                     
006590     PERFORM 2340-PARSE-FINALIZE.                                         
006600*-----------------------------------------------------                    
006610 2300-99-FIM.                                   EXIT.                     
006620*-----------------------------------------------------                    
006630                                                                          
006640*-----------------------------------------------------                    
006650 2310-PARSE-RESET                              SECTION.                   
006660*-----------------------------------------------------                    
006670     MOVE 1 TO WRK-PARSE-POS.                                             
006680     MOVE SPACE TO WRK-PARSE-SIGN WRK-PARSE-DECSEP.                       
006690     MOVE 'N' TO WRK-PARSE-HAS-COMMA WRK-PARSE-HAS-PERIOD                 
006700                WRK-PARSE-FOUND-DIGIT WRK-PARSE-PAST-DEC                  
006710                WRK-PARSE-STOP WRK-PARSE-OK.                              
006720     MOVE ZERO TO WRK-PARSE-INT-ACC WRK-PARSE-FRAC-ACC                    
006730                  WRK-PARSE-FRAC-CNT WRK-PARSE-RESULT.                    
006740*-----------------------------------------------------                    
006750 2310-99-FIM.                                   EXIT.                     
006760*-----------------------------------------------------                    
006770                                                                          
006780*-----------------------------------------------------                    
006790 2312-PARSE-SKIP-SPACES                        SECTION.                   
006800*-----------------------------------------------------                    
006810     PERFORM 2313-PARSE-SKIP-ONE                                          
006820         UNTIL WRK-PARSE-POS > WRK-PARSE-LEN                              
006830            OR WRK-PARSE-TEXT (WRK-PARSE-POS:1) NOT EQUAL SPACE.          
006840*-----------------------------------------------------                    
006850 2312-99-FIM.                                   EXIT.                     
006860*-----------------------------------------------------                    
006870                                                                          
006880*-----------------------------------------------------                    
006890 2313-PARSE-SKIP-ONE                           SECTION.                   
006900*-----------------------------------------------------                    
006910     ADD 1 TO WRK-PARSE-POS.                                              
006920*-----------------------------------------------------                    
006930 2313-99-FIM.                                   EXIT.                     
006940*-----------------------------------------------------                    
006950                                                                          
006960*-----------------------------------------------------                    
006970 2314-PARSE-CHECK-SIGN                         SECTION.                   
006980*-----------------------------------------------------                    
006990     IF WRK-PARSE-POS NOT > WRK-PARSE-LEN                                 
007000         IF WRK-PARSE-TEXT (WRK-PARSE-POS:1) EQUAL '-'                    
007010               OR WRK-PARSE-TEXT (WRK-PARSE-POS:1) EQUAL '+'              
007020             MOVE WRK-PARSE-TEXT (WRK-PARSE-POS:1)                        
007030                 TO WRK-PARSE-SIGN                                        
007040             ADD 1 TO WRK-PARSE-POS                                       
007050         END-IF                                                           
007060     END-IF.                                                              
007070*-----------------------------------------------------                    
007080 2314-99-FIM.                                   EXIT.                     
007090*-----------------------------------------------------                    
007100                                                                          
007110*-----------------------------------------------------                    
007120 2320-PARSE-SCAN-SEPARATORS                    SECTION.                   
007130*-----------------------------------------------------                    
007140     MOVE WRK-PARSE-POS TO WRK-SCANSEP-POS.                               
007150     MOVE 'N' TO WRK-PARSE-STOP.                                          
007160     PERFORM 2321-PARSE-SCAN-ONE                                          
007170         UNTIL PARSE-STOP.                                                
007180     MOVE 'N' TO WRK-PARSE-STOP.                                          
007190     IF PARSE-HAS-COMMA                                                   
007200           AND PARSE-HAS-NO-PERIOD                                        
007210         MOVE ',' TO WRK-PARSE-DECSEP                                     
007220     ELSE                                                                 
007230         MOVE '.' TO WRK-PARSE-DECSEP                                     
007240     END-IF.                                                              
007250*-----------------------------------------------------                    
007260 2320-99-FIM.                                   EXIT.                     
007270*-----------------------------------------------------                    
007280                                                                          
007290*-----------------------------------------------------                    
007300*  SCAN-ONE USA UM PONTEIRO PROPRIO (WRK-SCANSEP-POS)                     
007310*  PARA NAO PERTURBAR WRK-PARSE-POS, QUE O PASSO                          
007320*  2330 AINDA PRECISA A PARTIR DO INICIO DO TOKEN.                        
007330*-----------------------------------------------------                    
007340 2321-PARSE-SCAN-ONE                           SECTION.                   
007350*-----------------------------------------------------                    
007360     IF WRK-SCANSEP-POS > WRK-PARSE-LEN                                   
007370         MOVE 'Y' TO WRK-PARSE-STOP                                       
007380     ELSE                                                                 
007390         MOVE WRK-PARSE-TEXT (WRK-SCANSEP-POS:1) TO WRK-PARSE-CH          
007400         IF WRK-PARSE-CH IS WRK-DIGIT-CLASS                               
007410             CONTINUE                                                     
007420         ELSE IF WRK-PARSE-CH EQUAL ','                                   
007430             MOVE 'Y' TO WRK-PARSE-HAS-COMMA                              
007440         ELSE IF WRK-PARSE-CH EQUAL '.'                                   
007450             MOVE 'Y' TO WRK-PARSE-HAS-PERIOD                             
007460         ELSE                                                             
007470             MOVE 'Y' TO WRK-PARSE-STOP                                   
007480         END-IF                                                           
007490         IF PARSE-NAO-PAROU                                               
007500             ADD 1 TO WRK-SCANSEP-POS                                     
007510         END-IF                                                           
007520     END-IF.                                                              
007530*-----------------------------------------------------                    
007540 2321-99-FIM.                                   EXIT.                     
007550*-----------------------------------------------------                    
007560                                                                          
007570*-----------------------------------------------------                    
007580 2330-PARSE-BUILD-DIGITS                       SECTION.                   
007590*-----------------------------------------------------                    
007600     MOVE 'N' TO WRK-PARSE-STOP.                                          
007610     PERFORM 2331-PARSE-BUILD-ONE                                         
007620         UNTIL WRK-PARSE-POS > WRK-PARSE-LEN                              
007630            OR PARSE-STOP.                                                
007640*-----------------------------------------------------                    
007650 2330-99-FIM.                                   EXIT.                     
007660*-----------------------------------------------------                    
007670                                                                          
007680*-----------------------------------------------------                    
007690 2331-PARSE-BUILD-ONE                          SECTION.                   
007700*-----------------------------------------------------                    
007710     MOVE WRK-PARSE-TEXT (WRK-PARSE-POS:1) TO WRK-PARSE-CH.               
007720     IF WRK-PARSE-CH IS WRK-DIGIT-CLASS                                   
007730         MOVE 'Y' TO WRK-PARSE-FOUND-DIGIT                                
007740         MOVE WRK-PARSE-CH TO WRK-PARSE-DIGIT-ALPHA                       
007750         IF PARSE-PAST-DEC                                                
007760             IF WRK-PARSE-FRAC-CNT < 2                                    
007770                 COMPUTE WRK-PARSE-FRAC-ACC =                             
007780                     WRK-PARSE-FRAC-ACC * 10 + WRK-PARSE-DIGIT-NUM        
007790                 ADD 1 TO WRK-PARSE-FRAC-CNT                              
007800             END-IF                                                       
007810         ELSE                                                             
007820             COMPUTE WRK-PARSE-INT-ACC =                                  
007830                 WRK-PARSE-INT-ACC * 10 + WRK-PARSE-DIGIT-NUM             
007840         END-IF                                                           
007850         ADD 1 TO WRK-PARSE-POS                                           
007860     ELSE IF WRK-PARSE-TEXT (WRK-PARSE-POS:1)                             
007870                EQUAL WRK-PARSE-DECSEP                                    
007880         MOVE 'Y' TO WRK-PARSE-PAST-DEC                                   
007890         ADD 1 TO WRK-PARSE-POS                                           
007900     ELSE IF WRK-PARSE-CH EQUAL ',' OR WRK-PARSE-CH EQUAL '.'             
007910         ADD 1 TO WRK-PARSE-POS                                           
007920     ELSE                                                                 
007930         MOVE 'Y' TO WRK-PARSE-STOP                                       
007940     END-IF.                                                              
007950*-----------------------------------------------------                    
007960 2331-99-FIM.                                   EXIT.                     
007970*-----------------------------------------------------                    
007980                                                                          
007990*-----------------------------------------------------                    
008000 2340-PARSE-FINALIZE                           SECTION.                   
008010*-----------------------------------------------------                    
008020     IF PARSE-FOUND-DIGIT                                                 
008030         IF WRK-PARSE-FRAC-CNT EQUAL 1                                    
008040             COMPUTE WRK-PARSE-FRAC-ACC = WRK-PARSE-FRAC-ACC * 10         
008050         END-IF                                                           
008060         COMPUTE WRK-PARSE-RESULT =                                       
008070             WRK-PARSE-INT-ACC + (WRK-PARSE-FRAC-ACC / 100)               
008080         IF WRK-PARSE-SIGN EQUAL '-'                                      
008090             COMPUTE WRK-PARSE-RESULT = WRK-PARSE-RESULT * -1             
008100         END-IF                                                           
008110         MOVE 'Y' TO WRK-PARSE-OK                                         
008120     ELSE                                                                 
008130         MOVE 'N' TO WRK-PARSE-OK                                         
008140     END-IF.                                                              
008150*-----------------------------------------------------                    
008160 2340-99-FIM.                                   EXIT.                     
008170*-----------------------------------------------------                    
008180                                                                          
008190*-----------------------------------------------------                    
008200 2400-APLICAR-DEFAULTS                         SECTION.                   
008210*-----------------------------------------------------                    
008220     PERFORM 2410-LOCALIZAR-CATEGORIA.                                    
008230     MOVE ZERO TO WRK-EFF-WARNCOUNT.                                      
008240     PERFORM 2420-DEFAULT-TRANSPORTE.                                     
008250     PERFORM 2422-DEFAULT-MATERIAIS.                                      
008260     PERFORM 2424-DEFAULT-PRODUCAO.                                       
008270     PERFORM 2426-DEFAULT-ENERGIA.                                        
008280     PERFORM 2440-DEFAULT-LIFETIME.                                       
008290     PERFORM 2450-VALIDAR-GRID-FACTOR.                                    
008300*-----------------------------------------------------                    
008310 2400-99-FIM.                                   EXIT.                     
008320*-----------------------------------------------------                    
008330                                                                          
008340*-----------------------------------------------------                    
008350 2410-LOCALIZAR-CATEGORIA                      SECTION.                   
008360*-----------------------------------------------------                    
008370     SET CAT-IDX TO 1.                                                    
008380     PERFORM 2412-TESTAR-UMA-CATEGORIA                                    
008390         UNTIL CAT-IDX > 4                                                
008400            OR CAT-CODE (CAT-IDX) EQUAL WRK-PARAM-PRODUCT-TYPE.           
008410     IF CAT-IDX > 4                                                       
008420         SET CAT-IDX TO 5                                                 
008430     END-IF.                                                              
008440*-----------------------------------------------------                    
008450 2410-99-FIM.                                   EXIT.                     
008460*-----------------------------------------------------                    
008470                                                                          
008480*-----------------------------------------------------                    
008490 2412-TESTAR-UMA-CATEGORIA                     SECTION.                   
008500*-----------------------------------------------------                    
008510     SET CAT-IDX UP BY 1.                                                 
008520*-----------------------------------------------------                    
008530 2412-99-FIM.                                   EXIT.                     
008540*-----------------------------------------------------                    
008550                                                                          
008560*-----------------------------------------------------                    
008570 2420-DEFAULT-TRANSPORTE                       SECTION.                   
008580*-----------------------------------------------------                    
008590     IF WRK-EXTR-TRANSPORT-VAL EQUAL ZERO                                 
008600         MOVE 5.00 TO WRK-EFF-TRANSPORT                                   
008610         ADD 1 TO WRK-EFF-WARNCOUNT                                       
008620     ELSE                                                                 
008630         MOVE WRK-EXTR-TRANSPORT-VAL TO WRK-EFF-TRANSPORT                 
008640     END-IF.                                                              
008650*-----------------------------------------------------                    
008660 2420-99-FIM.                                   EXIT.                     
008670*-----------------------------------------------------                    
008680                                                                          
008690*-----------------------------------------------------                    
008700 2422-DEFAULT-MATERIAIS                        SECTION.                   
008710*-----------------------------------------------------                    
008720     IF WRK-EXTR-MATERIALS-VAL EQUAL ZERO                                 
008730         MOVE 100.00 TO WRK-EFF-MATERIALS                                 
008740         ADD 1 TO WRK-EFF-WARNCOUNT                                       
008750     ELSE                                                                 
008760         MOVE WRK-EXTR-MATERIALS-VAL TO WRK-EFF-MATERIALS                 
008770     END-IF.                                                              
008780*-----------------------------------------------------                    
008790 2422-99-FIM.                                   EXIT.                     
008800*-----------------------------------------------------                    
008810                                                                          
008820*-----------------------------------------------------                    
008830 2424-DEFAULT-PRODUCAO                         SECTION.                   
008840*-----------------------------------------------------                    
008850     IF WRK-EXTR-PRODUCTION-VAL EQUAL ZERO                                
008860         MOVE 25.00 TO WRK-EFF-PRODUCTION                                 
008870         ADD 1 TO WRK-EFF-WARNCOUNT                                       
008880     ELSE                                                                 
008890         MOVE WRK-EXTR-PRODUCTION-VAL TO WRK-EFF-PRODUCTION               
008900     END-IF.                                                              
008910*-----------------------------------------------------                    
008920 2424-99-FIM.                                   EXIT.                     
008930*-----------------------------------------------------                    
008940                                                                          
008950*-----------------------------------------------------                    
008960 2426-DEFAULT-ENERGIA                          SECTION.                   
008970*-----------------------------------------------------                    
008980     IF WRK-EXTR-USEKWH-VAL EQUAL ZERO                                    
008990         MOVE CAT-KWH-DEFAULT (CAT-IDX) TO WRK-EFF-USEKWH                 
009000         ADD 1 TO WRK-EFF-WARNCOUNT                                       
009010     ELSE                                                                 
009020         MOVE WRK-EXTR-USEKWH-VAL TO WRK-EFF-USEKWH                       
009030     END-IF.                                                              
009040*-----------------------------------------------------                    
009050 2426-99-FIM.                                   EXIT.                     
009060*-----------------------------------------------------                    
009070                                                                          
009080*-----------------------------------------------------                    
009090 2440-DEFAULT-LIFETIME                         SECTION.                   
009100*-----------------------------------------------------                    
009110     IF WRK-PARAM-LIFETIME-YRS EQUAL ZERO                                 
009120         MOVE CAT-LIFETIME-DEFAULT (CAT-IDX) TO WRK-EFF-LIFETIME          
009130     ELSE                                                                 
009140         MOVE WRK-PARAM-LIFETIME-YRS TO WRK-EFF-LIFETIME                  
009150     END-IF.                                                              
009160*-----------------------------------------------------                    
009170 2440-99-FIM.                                   EXIT.                     
009180*-----------------------------------------------------                    
009190                                                                          
009200*-----------------------------------------------------                    
009210 2450-VALIDAR-GRID-FACTOR                      SECTION.                   
009220*-----------------------------------------------------                    
009230     IF WRK-PARAM-GRID-FACTOR < 0.05                                      
009240         MOVE 0.05 TO WRK-EFF-GRIDFACTOR                                  
009250         DISPLAY 'AVISO -- GRID-FACTOR ABAIXO DO MINIMO'                  
009260     ELSE                                                                 
009270         IF WRK-PARAM-GRID-FACTOR > 1.00                                  
009280             MOVE 1.00 TO WRK-EFF-GRIDFACTOR                              
009290             DISPLAY 'AVISO -- GRID-FACTOR ACIMA DO MAXIMO'               
009300         ELSE                                                             
009310             MOVE WRK-PARAM-GRID-FACTOR TO WRK-EFF-GRIDFACTOR             
009320         END-IF                                                           
009330     END-IF.                                                              
009340*-----------------------------------------------------                    
009350 2450-99-FIM.                                   EXIT.                     
009360*-----------------------------------------------------                    
009370                                                                          
009380*-----------------------------------------------------                    
009390 2500-CALCULAR-KPI                             SECTION.                   
009400*-----------------------------------------------------                    
009410     COMPUTE WRK-KPI-USEPHASE ROUNDED =                                   
009420         WRK-EFF-USEKWH * WRK-EFF-LIFETIME * WRK-EFF-GRIDFACTOR.          
009430     COMPUTE WRK-KPI-TOTAL ROUNDED =                                      
009440         WRK-EFF-TRANSPORT + WRK-EFF-MATERIALS                            
009450         + WRK-EFF-PRODUCTION + WRK-KPI-USEPHASE.                         
009460     IF WRK-KPI-TOTAL EQUAL ZERO                                          
009470         MOVE ZERO TO WRK-KPI-SHARE-TRANSPORT                             
009480                      WRK-KPI-SHARE-MATERIALS                             
009490                      WRK-KPI-SHARE-PRODUCTION                            
009500                      WRK-KPI-SHARE-USE                                   
009510     ELSE                                                                 
009520         COMPUTE WRK-KPI-SHARE-TRANSPORT ROUNDED =                        
009530             WRK-EFF-TRANSPORT / WRK-KPI-TOTAL * 100                      
009540         COMPUTE WRK-KPI-SHARE-MATERIALS ROUNDED =                        
009550             WRK-EFF-MATERIALS / WRK-KPI-TOTAL * 100                      
009560         COMPUTE WRK-KPI-SHARE-PRODUCTION ROUNDED =                       
009570             WRK-EFF-PRODUCTION / WRK-KPI-TOTAL * 100                     
009580         COMPUTE WRK-KPI-SHARE-USE ROUNDED =                              
009590             WRK-KPI-USEPHASE / WRK-KPI-TOTAL * 100                       
009600     END-IF.                                                              
009610*-----------------------------------------------------                    
009620 2500-99-FIM.                                   EXIT.                     
009630*-----------------------------------------------------                    
009640                                                                          
009650*-----------------------------------------------------                    
009660 2600-CLASSIFICAR-LABEL                        SECTION.                   
009670*-----------------------------------------------------                    
009680     SET CAT-BND-IDX TO 1.                                                
009690     MOVE SPACE TO WRK-KPI-LABEL.                                         
009700     PERFORM 2610-TESTAR-UMA-FAIXA                                        
009710         UNTIL CAT-BND-IDX > 6 OR WRK-KPI-LABEL NOT EQUAL SPACE.          
009720     IF WRK-KPI-LABEL EQUAL SPACE                                         
009730         MOVE 'G' TO WRK-KPI-LABEL                                        
009740     END-IF.                                                              
009750*-----------------------------------------------------                    
009760 2600-99-FIM.                                   EXIT.                     
009770*-----------------------------------------------------                    
009780                                                                          
009790*-----------------------------------------------------                    
009800 2610-TESTAR-UMA-FAIXA                         SECTION.                   
009810*-----------------------------------------------------                    
009820     IF WRK-EFF-USEKWH <= CAT-LABEL-BOUND (CAT-IDX, CAT-BND-IDX)          
009830         MOVE WRK-LABEL-LETTERS (CAT-BND-IDX:1) TO WRK-KPI-LABEL          
009840     ELSE                                                                 
009850         SET CAT-BND-IDX UP BY 1                                          
009860     END-IF.                                                              
009870*-----------------------------------------------------                    
009880 2610-99-FIM.                                   EXIT.                     
009890*-----------------------------------------------------                    
009900                                                                          
009910*-----------------------------------------------------                    
009920 2800-GRAVAR-RESULT-WORK                       SECTION.                   
009930*-----------------------------------------------------                    
009940     MOVE WRK-PARAM-MODEL-ID       TO FD-RESULT-MODEL-ID.                 
009950     MOVE WRK-PARAM-PRODUCT-TYPE   TO FD-RESULT-PRODUCT-TYPE.             
009960     MOVE WRK-KPI-LABEL            TO FD-RESULT-ENERGY-LABEL.             
009970     COMPUTE FD-RESULT-USE-KWH ROUNDED = WRK-EFF-USEKWH.                  
009980     MOVE WRK-EFF-LIFETIME         TO FD-RESULT-LIFETIME-YRS.             
009990     MOVE WRK-EFF-GRIDFACTOR       TO FD-RESULT-GRID-FACTOR.              
010000     MOVE WRK-EFF-TRANSPORT        TO FD-RESULT-TRANSPORT-CO2E.           
010010     MOVE WRK-EFF-MATERIALS        TO FD-RESULT-MATERIALS-CO2E.           
010020     MOVE WRK-EFF-PRODUCTION       TO FD-RESULT-PRODUCTION-CO2E.          
010030     MOVE WRK-KPI-USEPHASE         TO FD-RESULT-USEPHASE-CO2E.            
010040     MOVE WRK-KPI-TOTAL            TO FD-RESULT-TOTAL-CO2E.               
010050     MOVE WRK-KPI-SHARE-TRANSPORT  TO FD-RESULT-SHARE-TRANSPORT.          
010060     MOVE WRK-KPI-SHARE-MATERIALS  TO FD-RESULT-SHARE-MATERIALS.          
010070     MOVE WRK-KPI-SHARE-PRODUCTION TO FD-RESULT-SHARE-PRODUCTN.           
010080     MOVE WRK-KPI-SHARE-USE        TO FD-RESULT-SHARE-USE.                
010090     MOVE WRK-EFF-WARNCOUNT        TO FD-RESULT-WARN-COUNT.               
010100     WRITE FD-RESULT-WORK.                                                
010110     ADD 1 TO WRK-ACUM-MODELOS-GRAVADOS.                                  
010120*-----------------------------------------------------                    
010130 2800-99-FIM.                                   EXIT.                     
010140*-----------------------------------------------------                    
010150                                                                          
010160*-----------------------------------------------------                    
010170 3000-FINALIZAR                                SECTION.                   
010180*-----------------------------------------------------                    
010190     CLOSE CELLS-FILE PARAMS-FILE RESWORK-FILE.                           
010200     DISPLAY WRK-LINHABRANCO.                                             
010210     DISPLAY 'MODELOS LIDOS:    ' WRK-ACUM-MODELOS-LIDOS.                 
010220     DISPLAY 'MODELOS GRAVADOS: ' WRK-ACUM-MODELOS-GRAVADOS.              
010230*-----------------------------------------------------                    
010240 3000-99-FIM.                                   EXIT.                     
010250*-----------------------------------------------------                    
010260                                                                          
010270*-----------------------------------------------------                    
010280 4000-TESTAR-STATUS                            SECTION.                   
010290*-----------------------------------------------------                    
010300     PERFORM 4100-TESTASTATUS-CELLS.                                      
010310     PERFORM 4200-TESTASTATUS-PARAMS.                                     
010320     PERFORM 4300-TESTASTATUS-RESWORK.                                    
010330*-----------------------------------------------------                    
010340 4000-99-FIM.                                   EXIT.                     
010350*-----------------------------------------------------                    
010360                                                                          
010370*-----------------------------------------------------                    
010380 4100-TESTASTATUS-CELLS                        SECTION.                   
010390*-----------------------------------------------------                    
010400     IF WRK-FS-CELLS NOT EQUAL 0                                          
010410         MOVE 'PACEXT01' TO WRK-PROGRAMA                                  
010420         MOVE '4100'     TO WRK-SECAO                                     
010430         MOVE 'ERRO NO OPEN CELLS'  TO WRK-MENSAGEM                       
010440         MOVE WRK-FS-CELLS          TO WRK-STATUS                         
010450         PERFORM 9000-ERRO                                                
010460     END-IF.                                                              
010470*-----------------------------------------------------                    
010480 4100-99-FIM.                                   EXIT.                     
010490*-----------------------------------------------------                    
010500                                                                          
010510*-----------------------------------------------------                    
010520 4200-TESTASTATUS-PARAMS                       SECTION.                   
010530*-----------------------------------------------------                    
010540     IF WRK-FS-PARAMS NOT EQUAL 0                                         
010550         MOVE 'PACEXT01' TO WRK-PROGRAMA                                  
010560         MOVE '4200'     TO WRK-SECAO                                     
010570         MOVE 'ERRO NO OPEN PARAMS' TO WRK-MENSAGEM                       
010580         MOVE WRK-FS-PARAMS         TO WRK-STATUS                         
010590         PERFORM 9000-ERRO                                                
010600     END-IF.                                                              
010610*-----------------------------------------------------                    
010620 4200-99-FIM.                                   EXIT.                     
010630*-----------------------------------------------------                    
010640                                                                          
010650*-----------------------------------------------------                    
010660 4300-TESTASTATUS-RESWORK                      SECTION.                   
010670*-----------------------------------------------------                    
010680     IF WRK-FS-RESWORK NOT EQUAL 0                                        
010690         MOVE 'PACEXT01' TO WRK-PROGRAMA                                  
010700         MOVE '4300'     TO WRK-SECAO                                     
010710         MOVE 'ERRO NO OPEN RESWORK' TO WRK-MENSAGEM                      
010720         MOVE WRK-FS-RESWORK          TO WRK-STATUS                       
010730         PERFORM 9000-ERRO                                                
010740     END-IF.                                                              
010750*-----------------------------------------------------                    
010760 4300-99-FIM.                                   EXIT.                     
010770*-----------------------------------------------------                    
010780                                                                          
010790*-----------------------------------------------------                    
010800 9000-ERRO                                     SECTION.                   
010810*-----------------------------------------------------                    
010820     DISPLAY WRK-MENSAGEM.                                                
010830     CALL 'GRAVALOG' USING WRK-DADOS.                                     
010840     GOBACK.                                                              
010850*-----------------------------------------------------                    
010860 9000-99-FIM.                                   EXIT.                     
010870*-----------------------------------------------------                    
