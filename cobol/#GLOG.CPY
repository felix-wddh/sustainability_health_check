000010*=====================================================                    
000020*  MEMBRO   : #GLOG                                                       
000030*  AUTOR    : R. HALVORSEN                                                
000040*  EMPRESA  : PACESETTER SUSTAINABILITY SYSTEMS                           
000050*  OBJETIVO : AREA COMUM DE LOG DE ERRO, USADA POR                        
000060*             TODOS OS PROGRAMAS BATCH DO PRODUTO                         
000070*             PACESETTER.  GRAVADA PELO SUBPROGRAMA                       
000080*             CATALOGADO GRAVALOG (NAO INCLUSO NESTE                      
000090*             MEMBRO -- ROTINA DE BIBLIOTECA COMUM).                      
000100*-----------------------------------------------------                    
000110*  HISTORICO DE ALTERACOES                                                
000120*  1989-02-06 RHV  MEMBRO ORIGINAL                                        
000130*  1994-11-14 JTC  AMPLIADO WRK-MENSAGEM DE X(30) P/X(40)                 
000140*=====================================================                    
000150 01  WRK-DADOS.                                                           
000160     05  WRK-PROGRAMA        PIC X(08).                                   
000170     05  WRK-SECAO           PIC X(04).                                   
000180     05  WRK-MENSAGEM        PIC X(40).                                   
000190     05  WRK-STATUS          PIC X(02).                                   
000200     05  FILLER              PIC X(06).                                   
