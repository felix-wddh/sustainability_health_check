000010*====================================================                     
000020 IDENTIFICATION                            DIVISION.                      
000030*====================================================                     
000040 PROGRAM-ID.    PACRPT01.                                                 
000050 AUTHOR.        R. HALVORSEN.                                             
000060 INSTALLATION.  PACESETTER SUSTAINABILITY SYSTEMS.                        
000070 DATE-WRITTEN.  05/22/1991.                                               
000080 DATE-COMPILED.                                                           
000090 SECURITY.      CONFIDENTIAL -- PRODUCT ENGINEERING USE ONLY.             
000100*===================================================*                     
000110*  AUTOR   : R. HALVORSEN                           *                     
000120*  EMPRESA : PACESETTER SUSTAINABILITY SYSTEMS       *                    
000130*  OBJETIVO: LER O ARQUIVO DE TRABALHO RESWORK       *                    
000140*            GRAVADO PELO PACEXT01 (UM REGISTRO POR  *                    
000150*            MODELO, JA AGRUPADO POR PRODUCT-TYPE),  *                    
000160*            GRAVAR O ARQUIVO DE EXPORTACAO RESULTS  *                    
000170*            (BLOCO CSV COTADO POR MODELO) E O       *                    
000180*            RELATORIO COLUNAR REPORT DE 132 COL,    *                    
000190*            COM QUEBRA DE CONTROLE POR PRODUCT-TYPE *                    
000200*            E TOTAL GERAL AO FINAL.                 *                    
000210*---------------------------------------------------*                     
000220*  ARQUIVOS:                                         *                    
000230*  DDNAME             I/O           INCLUDE/BOOK     *                    
000240*  RESWORK             I             ---------       *                    
000250*  RESULTS             O             ---------       *                    
000260*  REPORT              O             ---------       *                    
000270*===================================================*                     
000280                                                                          
000290*---------------------------------------------------*             AR1102  
000300*  HISTORICO DE ALTERACOES                           *            AR1102  
000310*  1991-05-22 RHV  PROGRAMA ORIGINAL                 *            AR1102  
000320*  1994-07-19 RHV  CORRIGIDA EDICAO DE MILHAR NA                  RQ0455  
000330*                  COLUNA TOTAL-CO2E DO DETALHE                   RQ0455  
000340*  1998-11-30 KLM  REVISAO Y2K -- RUN-DATE PASSA A                AR1043  
000350*                  IMPRIMIR ANO COM 4 DIGITOS                     AR1043  
000360*  2001-06-14 PDS  ACRESCIDA CONTAGEM DE MODELOS COM              RQ0725  
000370*                  AVISO NA LINHA DE TOTAL GERAL                  RQ0725  
000380*===================================================*                     
000390                                                                          
000400*====================================================                     
000410 ENVIRONMENT                                DIVISION.                     
000420*====================================================                     
000430 CONFIGURATION                              SECTION.                      
000440 SPECIAL-NAMES.                                                           
000450     C01 IS TOP-OF-FORM.                                                  
000460                                                                          
000470 INPUT-OUTPUT                               SECTION.                      
000480 FILE-CONTROL.                                                            
000490     SELECT RESWORK-FILE ASSIGN TO RESWORK                                
000500         FILE STATUS IS WRK-FS-RESWORK.                                   
000510                                                                          
000520     SELECT RESULTS-FILE ASSIGN TO RESULTS                                
000530         FILE STATUS IS WRK-FS-RESULTS.                                   
000540                                                                          
000550     SELECT REPORT-FILE ASSIGN TO REPORT                                  
000560         FILE STATUS IS WRK-FS-REPORT.                                    
000570                                                                          
000580*====================================================                     
000590 DATA                                       DIVISION.                     
000600*====================================================                     
000610*-----------------------------------------------------                    
000620 FILE                                       SECTION.                      
000630*-----------------------------------------------------                    
000640 FD  RESWORK-FILE                                                         
000650     RECORDING MODE IS F                                                  
000660     LABEL RECORD IS STANDARD                                             
000670     BLOCK CONTAINS 0 RECORDS.                                            
000680*-----------LRECL 94 (RESULT WORK RECORD)----------------                 
000690 01  FD-RESULT-WORK.                                                      
000700     05  FD-RESULT-MODEL-ID        PIC X(20).                             
000710     05  FD-RESULT-PRODUCT-TYPE    PIC X(08).                             
000720     05  FD-RESULT-ENERGY-LABEL    PIC X(01).                             
000730     05  FD-RESULT-USE-KWH         PIC 9(05)V9.                           
000740     05  FD-RESULT-LIFETIME-YRS    PIC 9(02).                             
000750     05  FD-RESULT-GRID-FACTOR     PIC 9V99.                              
000760     05  FD-RESULT-TRANSPORT-CO2E  PIC 9(06)V9.                           
000770     05  FD-RESULT-MATERIALS-CO2E  PIC 9(06)V9.                           
000780     05  FD-RESULT-PRODUCTION-CO2E PIC 9(06)V9.                           
000790     05  FD-RESULT-USEPHASE-CO2E   PIC 9(06)V9.                           
000800     05  FD-RESULT-TOTAL-CO2E      PIC 9(07)V9.                           
000810     05  FD-RESULT-SHARE-TRANSPORT PIC 9(03)V9.                           
000820     05  FD-RESULT-SHARE-MATERIALS PIC 9(03)V9.                           
000830     05  FD-RESULT-SHARE-PRODUCTN  PIC 9(03)V9.                           
000840     05  FD-RESULT-SHARE-USE       PIC 9(03)V9.                           
000850     05  FD-RESULT-WARN-COUNT      PIC 9(02).                             
000860     05  FILLER                    PIC X(06).                             
000870                                                                          
000880 FD  RESULTS-FILE                                                         
000890     RECORDING MODE IS V                                                  
000900     LABEL RECORD IS STANDARD                                             
000910     BLOCK CONTAINS 0 RECORDS.                                            
000920 01  FD-RESULTS-LINE               PIC X(132).                            
000930                                                                          
000940 FD  REPORT-FILE                                                          
000950     RECORDING MODE IS F                                                  
000960     LABEL RECORD IS STANDARD                                             
000970     BLOCK CONTAINS 0 RECORDS.                                            
000980 01  FD-REPORT-LINE                PIC X(132).                            
000990                                                                          
001000*-----------------------------------------------------                    
001010 WORKING-STORAGE                            SECTION.                      
001020*-----------------------------------------------------                    
001030     COPY '#GLOG'.                                                        
001040                                                                          
001050 01  FILLER PIC X(48) VALUE                                               
001060     '-------VARIAVEIS PARA REGISTRO CORRENTE-------'.                    
001070 01  WRK-CURRENT-RESULT.                                                  
001080     05  WRK-RES-MODEL-ID          PIC X(20).                             
001090     05  WRK-RES-PRODUCT-TYPE      PIC X(08).                             
001100     05  WRK-RES-ENERGY-LABEL      PIC X(01).                             
001110     05  WRK-RES-USE-KWH           PIC 9(05)V9.                           
001120     05  WRK-RES-LIFETIME-YRS      PIC 9(02).                             
001130     05  WRK-RES-GRID-FACTOR       PIC 9V99.                              
001140     05  WRK-RES-TRANSPORT-CO2E    PIC 9(06)V9.                           
001150     05  WRK-RES-MATERIALS-CO2E    PIC 9(06)V9.                           
001160     05  WRK-RES-PRODUCTION-CO2E   PIC 9(06)V9.                           
001170     05  WRK-RES-USEPHASE-CO2E     PIC 9(06)V9.                           
001180     05  WRK-RES-TOTAL-CO2E        PIC 9(07)V9.                           
001190     05  WRK-RES-SHARE-TRANSPORT   PIC 9(03)V9.                           
001200     05  WRK-RES-SHARE-MATERIALS   PIC 9(03)V9.                           
001210     05  WRK-RES-SHARE-PRODUCTN    PIC 9(03)V9.                           
001220     05  WRK-RES-SHARE-USE         PIC 9(03)V9.                           
001230     05  WRK-RES-WARN-COUNT        PIC 9(02).                             
001240     05  FILLER                    PIC X(06).                             
001250 01  WRK-PREVIOUS-TYPE              PIC X(08).                            
001260 01  WRK-FIRST-RECORD               PIC X(01) VALUE 'Y'.                  
001270     88  PRIMEIRO-REGISTRO             VALUE 'Y'.                         
001280 01  WRK-TALLY                      PIC 9(03) COMP.                       
001290                                                                          
001300*-----------------------------------------------------                    
001310*    -------AREA DE IMPRESSAO REDEFINIDA PARA CADA                        
001320*    TIPO DE LINHA DO RELATORIO (CABECALHOS, DETALHE,                     
001330*    SUBTOTAL DE QUEBRA E TOTAL GERAL)------                              
001340*-----------------------------------------------------                    
001350 01  WRK-PRINT-AREA                PIC X(132).                            
001360 01  WRK-PRINT-HEADER1 REDEFINES WRK-PRINT-AREA.                          
001370     05  FILLER               PIC X(40) VALUE SPACES.                     
001380     05  FILLER               PIC X(36) VALUE                             
001390         'PACESETTER CARBON FOOTPRINT REPORT'.                            
001400     05  FILLER               PIC X(10) VALUE SPACES.                     
001410     05  FILLER               PIC X(10) VALUE 'RUN DATE '.                
001420     05  H1-RUN-DATE          PIC X(10).                                  
001430     05  FILLER               PIC X(10) VALUE SPACES.                     
001440     05  FILLER               PIC X(06) VALUE 'PAGE  '.                   
001450     05  H1-PAGE-NO           PIC ZZZ9.                                   
001460     05  FILLER               PIC X(06) VALUE SPACES.                     
001470 01  WRK-PRINT-HEADER2 REDEFINES WRK-PRINT-AREA.                          
001480     05  FILLER               PIC X(01) VALUE SPACES.                     
001490     05  FILLER               PIC X(20) VALUE 'MODEL-ID'.                 
001500     05  FILLER               PIC X(09) VALUE 'TYPE'.                     
001510     05  FILLER               PIC X(06) VALUE 'LABEL'.                    
001520     05  FILLER               PIC X(09) VALUE 'KWH/YR'.                   
001530     05  FILLER               PIC X(05) VALUE 'LIFE'.                     
001540     05  FILLER               PIC X(05) VALUE 'GRID'.                     
001550     05  FILLER               PIC X(12) VALUE 'TRANSPORT'.                
001560     05  FILLER               PIC X(12) VALUE 'MATERIALS'.                
001570     05  FILLER               PIC X(12) VALUE 'PRODUCTION'.               
001580     05  FILLER               PIC X(11) VALUE 'USE-PHASE'.                
001590     05  FILLER               PIC X(12) VALUE 'TOTAL-CO2E'.               
001600     05  FILLER               PIC X(08) VALUE 'USE-%'.                    
001610     05  FILLER               PIC X(10) VALUE SPACES.                     
001620 01  WRK-PRINT-DETAIL REDEFINES WRK-PRINT-AREA.                           
001630     05  FILLER               PIC X(01) VALUE SPACES.                     
001640     05  DET-MODEL-ID         PIC X(20).                                  
001650     05  FILLER               PIC X(01) VALUE SPACES.                     
001660     05  DET-PRODUCT-TYPE     PIC X(08).                                  
001670     05  FILLER               PIC X(01) VALUE SPACES.                     
001680     05  DET-ENERGY-LABEL     PIC X(05).                                  
001690     05  DET-USE-KWH          PIC ZZ,ZZ9.9.                               
001700     05  FILLER               PIC X(03) VALUE SPACES.                     
001710     05  DET-LIFETIME-YRS     PIC Z9.                                     
001720     05  FILLER               PIC X(03) VALUE SPACES.                     
001730     05  DET-GRID-FACTOR      PIC 9.99.                                   
001740     05  FILLER               PIC X(03) VALUE SPACES.                     
001750     05  DET-TRANSPORT-CO2E   PIC ZZZ,ZZ9.9.                              
001760     05  FILLER               PIC X(02) VALUE SPACES.                     
001770     05  DET-MATERIALS-CO2E   PIC ZZZ,ZZ9.9.                              
001780     05  FILLER               PIC X(02) VALUE SPACES.                     
001790     05  DET-PRODUCTION-CO2E  PIC ZZZ,ZZ9.9.                              
001800     05  FILLER               PIC X(01) VALUE SPACES.                     
001810     05  DET-USEPHASE-CO2E    PIC ZZZ,ZZ9.9.                              
001820     05  FILLER               PIC X(01) VALUE SPACES.                     
001830     05  DET-TOTAL-CO2E       PIC Z,ZZZ,ZZ9.9.                            
001840     05  FILLER               PIC X(01) VALUE SPACES.                     
001850     05  DET-SHARE-USE        PIC ZZ9.9.                                  
001860     05  FILLER               PIC X(04) VALUE SPACES.                     
001870 01  WRK-PRINT-SUBTOTAL REDEFINES WRK-PRINT-AREA.                         
001880     05  FILLER               PIC X(01) VALUE SPACES.                     
001890     05  FILLER               PIC X(06) VALUE 'TOTAL '.                   
001900     05  SUB-PRODUCT-TYPE     PIC X(08).                                  
001910     05  FILLER               PIC X(60) VALUE SPACES.                     
001920     05  FILLER               PIC X(14) VALUE 'MODEL COUNT: '.            
001930     05  SUB-MODEL-COUNT      PIC ZZZ9.                                   
001940     05  FILLER               PIC X(06) VALUE SPACES.                     
001950     05  FILLER               PIC X(12) VALUE 'TOTAL CO2E:'.              
001960     05  SUB-TOTAL-CO2E       PIC Z,ZZZ,ZZ9.9.                            
001970     05  FILLER               PIC X(10) VALUE SPACES.                     
001980 01  WRK-PRINT-GRANDTOTAL REDEFINES WRK-PRINT-AREA.                       
001990     05  FILLER               PIC X(01) VALUE SPACES.                     
002000     05  FILLER               PIC X(17) VALUE 'GRAND TOTAL --- '.         
002010     05  FILLER               PIC X(14) VALUE 'MODEL COUNT: '.            
002020     05  GT-MODEL-COUNT       PIC ZZZ9.                                   
002030     05  FILLER               PIC X(06) VALUE SPACES.                     
002040     05  FILLER               PIC X(12) VALUE 'TOTAL CO2E:'.              
002050     05  GT-TOTAL-CO2E        PIC Z,ZZZ,ZZ9.9.                            
002060     05  FILLER               PIC X(10) VALUE SPACES.                     
002070     05  FILLER               PIC X(20) VALUE                             
002080         'MODELS WITH WARNING:'.                                          
002090     05  GT-WARN-MODEL-COUNT  PIC ZZZ9.                                   
002100     05  FILLER               PIC X(19) VALUE SPACES.                     
002110                                                                          
002120 01  FILLER PIC X(48) VALUE                                               
002130     '-------VARIAVEIS PARA LINHA CSV DE EXPORTACAO-'.                    
002140 01  WRK-CSV-LINE                  PIC X(132).                            
002150*  CAMPOS ABAIXO SEM SUPRESSAO DE ZEROS DE PROPOSITO,                     
002160*  PARA QUE O STRING NAO ARRASTE BRANCOS PARA A CELULA CSV.               
002170 01  WRK-CSV-EDIT-KWH              PIC 9(05).9.                           
002180 01  WRK-CSV-EDIT-GRID             PIC 9.99.                              
002190 01  WRK-CSV-EDIT-CO2E             PIC 9(06).9.                           
002200 01  WRK-CSV-EDIT-TOTAL            PIC 9(07).9.                           
002210 01  WRK-CSV-EDIT-SHARE            PIC 9(03).9.                           
002220 01  WRK-CSV-NEEDS-QUOTE           PIC X(01).                             
002230     88  CSV-PRECISA-DE-ASPAS          VALUE 'Y'.                         
002240     88  CSV-NAO-PRECISA-DE-ASPAS      VALUE 'N'.                         
002250 01  WRK-CSV-MODEL-LEN             PIC 9(02) COMP.                        
002260                                                                          
002270 01  FILLER PIC X(48) VALUE                                               
002280     '-------VARIAVEIS DE ACUMULACAO DE QUEBRA------'.                    
002290 01  WRK-ACUM-SUBTOTAL-CO2E         PIC 9(09)V9.                          
002300 01  WRK-ACUM-SUBTOTAL-COUNT        PIC 9(05) COMP.                       
002310 01  WRK-ACUM-GERAL-CO2E            PIC 9(09)V9.                          
002320 01  WRK-ACUM-GERAL-COUNT           PIC 9(05) COMP.                       
002330 01  WRK-ACUM-GERAL-WARN-COUNT      PIC 9(05) COMP.                       
002340                                                                          
002350 01  FILLER PIC X(48) VALUE                                               
002360     '-------VARIAVEIS DE CONTROLE DE PAGINA--------'.                    
002370 01  WRK-LINHAS-NA-PAGINA           PIC 9(03) COMP                        
002380                                    VALUE ZERO.                           
002390 01  WRK-MAX-LINHAS-PAGINA          PIC 9(03) COMP                        
002400                                    VALUE 50.                             
002410 01  WRK-NUMERO-PAGINA              PIC 9(04) COMP                        
002420                                    VALUE ZERO.                           
002430 01  WRK-DATA-EXECUCAO              PIC X(10).                            
002440                                                                          
002450 01  WRK-DATE-RAW.                                                        
002460     05  WRK-DATE-RAW-YY             PIC 9(02).                           
002470     05  WRK-DATE-RAW-MM             PIC 9(02).                           
002480     05  WRK-DATE-RAW-DD             PIC 9(02).                           
002490 01  WRK-DATE-CENTURY                PIC 9(02).                           
002500 01  WRK-DATE-CCYY                   PIC 9(04).                           
002510                                                                          
002520 01  FILLER PIC X(48) VALUE                                               
002530     '-------VARIAVEIS PARA FILE STATUS-------------'.                    
002540 77  WRK-FS-RESWORK                PIC 9(02).                             
002550 77  WRK-FS-RESULTS                PIC 9(02).                             
002560 77  WRK-FS-REPORT                 PIC 9(02).                             
002570                                                                          
002580*====================================================                     
002590 PROCEDURE                                  DIVISION.                     
002600*====================================================                     
002610*-----------------------------------------------------                    
002620 0000-PRINCIPAL                              SECTION.                     
002630*-----------------------------------------------------                    
002640     PERFORM 1000-INICIALIZAR.                                            
002650     PERFORM 2000-PROCESSAR                                               
002660         UNTIL WRK-FS-RESWORK EQUAL 10.                                   
002670     PERFORM 3000-FINALIZAR.                                              
002680     STOP RUN.                                                            
002690*-----------------------------------------------------                    
002700 0000-99-FIM.                                   EXIT.                     
002710*-----------------------------------------------------                    
002720                                                                          
002730*-----------------------------------------------------                    
002740 1000-INICIALIZAR                            SECTION.                     
002750*-----------------------------------------------------                    
002760     OPEN INPUT  RESWORK-FILE                                             
002770          OUTPUT RESULTS-FILE                                             
002780                 REPORT-FILE.                                             
002790     PERFORM 4000-TESTAR-STATUS.                                          
002800     MOVE ZERO TO WRK-ACUM-SUBTOTAL-CO2E WRK-ACUM-SUBTOTAL-COUNT          
002810                  WRK-ACUM-GERAL-CO2E WRK-ACUM-GERAL-COUNT                
002820                  WRK-ACUM-GERAL-WARN-COUNT.                              
002830     PERFORM 1050-OBTER-DATA-EXECUCAO.                                    
002840     READ RESWORK-FILE.                                                   
002850     PERFORM 1100-IMPRIME-CABEC.                                          
002860*-----------------------------------------------------                    
002870 1000-99-FIM.                                   EXIT.                     
002880*-----------------------------------------------------                    
002890                                                                          
002900*-----------------------------------------------------                    
002910*  RUN-DATE DO CABECALHO -- DATA REAL DO JOB, NAO UMA                     
002920*  CONSTANTE.  JANELA DE SECULO (88-1998 KLM REVISAO                      
002930*  Y2K): ANO DE ACCEPT FROM DATE 00-49 = 20XX,                            
002940*  50-99 = 19XX.                                                          
002950*-----------------------------------------------------                    
002960 1050-OBTER-DATA-EXECUCAO                    SECTION.                     
002970*-----------------------------------------------------                    
002980     ACCEPT WRK-DATE-RAW FROM DATE.                                       
002990     IF WRK-DATE-RAW-YY < 50                                              
003000         MOVE 20 TO WRK-DATE-CENTURY                                      
003010     ELSE                                                                 
003020         MOVE 19 TO WRK-DATE-CENTURY                                      
003030     END-IF.                                                              
003040     COMPUTE WRK-DATE-CCYY =                                              
003050         WRK-DATE-CENTURY * 100 + WRK-DATE-RAW-YY.                        
003060     STRING WRK-DATE-RAW-MM   DELIMITED BY SIZE                           
003070            '/'               DELIMITED BY SIZE                           
003080            WRK-DATE-RAW-DD   DELIMITED BY SIZE                           
003090            '/'               DELIMITED BY SIZE                           
003100            WRK-DATE-CCYY     DELIMITED BY SIZE                           
003110         INTO WRK-DATA-EXECUCAO.                                          
003120*-----------------------------------------------------                    
003130 1050-99-FIM.                                   EXIT.                     
003140*-----------------------------------------------------                    
003150                                                                          
003160*-----------------------------------------------------                    
003170 1100-IMPRIME-CABEC                          SECTION.                     
003180*-----------------------------------------------------                    
003190     ADD 1 TO WRK-NUMERO-PAGINA.                                          
003200     MOVE SPACES TO WRK-PRINT-AREA.                                       
003210     MOVE WRK-DATA-EXECUCAO TO H1-RUN-DATE.                               
003220     MOVE WRK-NUMERO-PAGINA TO H1-PAGE-NO.                                
003230     WRITE FD-REPORT-LINE FROM WRK-PRINT-HEADER1                          
003240         AFTER ADVANCING C01.                                             
003250     MOVE SPACES TO WRK-PRINT-AREA.                                       
003260     WRITE FD-REPORT-LINE FROM WRK-PRINT-HEADER2                          
003270         AFTER ADVANCING 2 LINES.                                         
003280     MOVE 3 TO WRK-LINHAS-NA-PAGINA.                                      
003290*-----------------------------------------------------                    
003300 1100-99-FIM.                                   EXIT.                     
003310*-----------------------------------------------------                    
003320                                                                          
003330*-----------------------------------------------------                    
003340 2000-PROCESSAR                              SECTION.                     
003350*-----------------------------------------------------                    
003360     MOVE FD-RESULT-MODEL-ID        TO WRK-RES-MODEL-ID.                  
003370     MOVE FD-RESULT-PRODUCT-TYPE    TO WRK-RES-PRODUCT-TYPE.              
003380     MOVE FD-RESULT-ENERGY-LABEL    TO WRK-RES-ENERGY-LABEL.              
003390     MOVE FD-RESULT-USE-KWH         TO WRK-RES-USE-KWH.                   
003400     MOVE FD-RESULT-LIFETIME-YRS    TO WRK-RES-LIFETIME-YRS.              
003410     MOVE FD-RESULT-GRID-FACTOR     TO WRK-RES-GRID-FACTOR.               
003420     MOVE FD-RESULT-TRANSPORT-CO2E  TO WRK-RES-TRANSPORT-CO2E.            
003430     MOVE FD-RESULT-MATERIALS-CO2E  TO WRK-RES-MATERIALS-CO2E.            
003440     MOVE FD-RESULT-PRODUCTION-CO2E TO WRK-RES-PRODUCTION-CO2E.           
003450     MOVE FD-RESULT-USEPHASE-CO2E   TO WRK-RES-USEPHASE-CO2E.             
003460     MOVE FD-RESULT-TOTAL-CO2E      TO WRK-RES-TOTAL-CO2E.                
003470     MOVE FD-RESULT-SHARE-TRANSPORT TO WRK-RES-SHARE-TRANSPORT.           
003480     MOVE FD-RESULT-SHARE-MATERIALS TO WRK-RES-SHARE-MATERIALS.           
003490     MOVE FD-RESULT-SHARE-PRODUCTN  TO WRK-RES-SHARE-PRODUCTN.            
003500     MOVE FD-RESULT-SHARE-USE       TO WRK-RES-SHARE-USE.                 
003510     MOVE FD-RESULT-WARN-COUNT      TO WRK-RES-WARN-COUNT.                
003520     IF PRIMEIRO-REGISTRO                                                 
003530         MOVE WRK-RES-PRODUCT-TYPE TO WRK-PREVIOUS-TYPE                   
003540         MOVE 'N' TO WRK-FIRST-RECORD                                     
003550     END-IF.                                                              
003560     IF WRK-RES-PRODUCT-TYPE NOT EQUAL WRK-PREVIOUS-TYPE                  
003570         PERFORM 2700-QUEBRA-DE-CONTROLE                                  
003580     END-IF.                                                              
003590     IF WRK-LINHAS-NA-PAGINA >= WRK-MAX-LINHAS-PAGINA                     
003600         PERFORM 1100-IMPRIME-CABEC                                       
003610     END-IF.                                                              
003620     PERFORM 2600-IMPRIME-DETALHE.                                        
003630     PERFORM 2800-GRAVAR-CSV.                                             
003640     ADD WRK-RES-TOTAL-CO2E TO WRK-ACUM-SUBTOTAL-CO2E                     
003650                               WRK-ACUM-GERAL-CO2E.                       
003660     ADD 1 TO WRK-ACUM-SUBTOTAL-COUNT WRK-ACUM-GERAL-COUNT.               
003670     IF WRK-RES-WARN-COUNT > 0                                            
003680         ADD 1 TO WRK-ACUM-GERAL-WARN-COUNT                               
003690     END-IF.                                                              
003700     READ RESWORK-FILE.                                                   
003710*-----------------------------------------------------                    
003720 2000-99-FIM.                                   EXIT.                     
003730*-----------------------------------------------------                    
003740                                                                          
003750*-----------------------------------------------------                    
003760 2600-IMPRIME-DETALHE                          SECTION.                   
003770*-----------------------------------------------------                    
003780     MOVE SPACES TO WRK-PRINT-AREA.                                       
003790     MOVE WRK-RES-MODEL-ID        TO DET-MODEL-ID.                        
003800     MOVE WRK-RES-PRODUCT-TYPE    TO DET-PRODUCT-TYPE.                    
003810     MOVE WRK-RES-ENERGY-LABEL    TO DET-ENERGY-LABEL.                    
003820     MOVE WRK-RES-USE-KWH         TO DET-USE-KWH.                         
003830     MOVE WRK-RES-LIFETIME-YRS    TO DET-LIFETIME-YRS.                    
003840     MOVE WRK-RES-GRID-FACTOR     TO DET-GRID-FACTOR.                     
003850     MOVE WRK-RES-TRANSPORT-CO2E  TO DET-TRANSPORT-CO2E.                  
003860     MOVE WRK-RES-MATERIALS-CO2E  TO DET-MATERIALS-CO2E.                  
003870     MOVE WRK-RES-PRODUCTION-CO2E TO DET-PRODUCTION-CO2E.                 
003880     MOVE WRK-RES-USEPHASE-CO2E   TO DET-USEPHASE-CO2E.                   
003890     MOVE WRK-RES-TOTAL-CO2E      TO DET-TOTAL-CO2E.                      
003900     MOVE WRK-RES-SHARE-USE       TO DET-SHARE-USE.                       
003910     WRITE FD-REPORT-LINE FROM WRK-PRINT-DETAIL                           
003920         AFTER ADVANCING 1 LINES.                                         
003930     ADD 1 TO WRK-LINHAS-NA-PAGINA.                                       
003940*-----------------------------------------------------                    
003950 2600-99-FIM.                                   EXIT.                     
003960*-----------------------------------------------------                    
003970                                                                          
003980*-----------------------------------------------------                    
003990 2700-QUEBRA-DE-CONTROLE                       SECTION.                   
004000*-----------------------------------------------------                    
004010     PERFORM 2710-IMPRIME-SUBTOTAL.                                       
004020     MOVE ZERO TO WRK-ACUM-SUBTOTAL-CO2E WRK-ACUM-SUBTOTAL-COUNT.         
004030     MOVE WRK-RES-PRODUCT-TYPE TO WRK-PREVIOUS-TYPE.                      
004040*-----------------------------------------------------                    
004050 2700-99-FIM.                                   EXIT.                     
004060*-----------------------------------------------------                    
004070                                                                          
004080*-----------------------------------------------------                    
004090 2710-IMPRIME-SUBTOTAL                         SECTION.                   
004100*-----------------------------------------------------                    
004110     MOVE SPACES TO WRK-PRINT-AREA.                                       
004120     MOVE WRK-PREVIOUS-TYPE       TO SUB-PRODUCT-TYPE.                    
004130     MOVE WRK-ACUM-SUBTOTAL-COUNT TO SUB-MODEL-COUNT.                     
004140     MOVE WRK-ACUM-SUBTOTAL-CO2E  TO SUB-TOTAL-CO2E.                      
004150     WRITE FD-REPORT-LINE FROM WRK-PRINT-SUBTOTAL                         
004160         AFTER ADVANCING 2 LINES.                                         
004170     ADD 2 TO WRK-LINHAS-NA-PAGINA.                                       
004180*-----------------------------------------------------                    
004190 2710-99-FIM.                                   EXIT.                     
004200*-----------------------------------------------------                    
004210                                                                          
004220*-----------------------------------------------------                    
004230 2800-GRAVAR-CSV                               SECTION.                   
004240*-----------------------------------------------------                    
004250     PERFORM 2810-GRAVAR-CSV-CABEC.                                       
004260     PERFORM 2812-GRAVAR-CSV-TRANSPORTE.                                  
004270     PERFORM 2814-GRAVAR-CSV-MATERIAIS.                                   
004280     PERFORM 2816-GRAVAR-CSV-PRODUCAO.                                    
004290     PERFORM 2818-GRAVAR-CSV-USO.                                         
004300     PERFORM 2820-GRAVAR-CSV-TOTAL.                                       
004310*-----------------------------------------------------                    
004320 2800-99-FIM.                                   EXIT.                     
004330*-----------------------------------------------------                    
004340                                                                          
004350*-----------------------------------------------------                    
004360 2810-GRAVAR-CSV-CABEC                         SECTION.                   
004370*-----------------------------------------------------                    
004380     PERFORM 2830-CSV-QUOTAR-MODELO.                                      
004390     PERFORM 2832-CSV-MEDIR-MODELO.                                       
004400     MOVE SPACES TO WRK-CSV-LINE.                                         
004410     IF CSV-PRECISA-DE-ASPAS                                              
004420         STRING '"' DELIMITED BY SIZE                                     
004430                WRK-RES-MODEL-ID (1:WRK-CSV-MODEL-LEN)                    
004440                    DELIMITED BY SIZE                                     
004450                '",' DELIMITED BY SIZE                                    
004460                WRK-RES-PRODUCT-TYPE DELIMITED BY SPACE                   
004470                ',' DELIMITED BY SIZE                                     
004480                WRK-RES-ENERGY-LABEL DELIMITED BY SIZE                    
004490             INTO WRK-CSV-LINE                                            
004500     ELSE                                                                 
004510         STRING WRK-RES-MODEL-ID (1:WRK-CSV-MODEL-LEN)                    
004520                    DELIMITED BY SIZE                                     
004530                ',' DELIMITED BY SIZE                                     
004540                WRK-RES-PRODUCT-TYPE DELIMITED BY SPACE                   
004550                ',' DELIMITED BY SIZE                                     
004560                WRK-RES-ENERGY-LABEL DELIMITED BY SIZE                    
004570             INTO WRK-CSV-LINE                                            
004580     END-IF.                                                              
004590     WRITE FD-RESULTS-LINE FROM WRK-CSV-LINE.                             
004600     MOVE WRK-RES-USE-KWH  TO WRK-CSV-EDIT-KWH.                           
004610     MOVE WRK-RES-GRID-FACTOR TO WRK-CSV-EDIT-GRID.                       
004620     MOVE SPACES TO WRK-CSV-LINE.                                         
004630     STRING WRK-CSV-EDIT-KWH DELIMITED BY SIZE                            
004640            ',' DELIMITED BY SIZE                                         
004650            WRK-RES-LIFETIME-YRS DELIMITED BY SIZE                        
004660            ',' DELIMITED BY SIZE                                         
004670            WRK-CSV-EDIT-GRID DELIMITED BY SIZE                           
004680         INTO WRK-CSV-LINE.                                               
004690     WRITE FD-RESULTS-LINE FROM WRK-CSV-LINE.                             
004700     MOVE SPACES TO WRK-CSV-LINE.                                         
004710     STRING 'PHASE,KG,SHARE-PCT' DELIMITED BY SIZE                        
004720         INTO WRK-CSV-LINE.                                               
004730     WRITE FD-RESULTS-LINE FROM WRK-CSV-LINE.                             
004740*-----------------------------------------------------                    
004750 2810-99-FIM.                                   EXIT.                     
004760*-----------------------------------------------------                    
004770                                                                          
004780*-----------------------------------------------------                    
004790 2812-GRAVAR-CSV-TRANSPORTE                     SECTION.                  
004800*-----------------------------------------------------                    
004810     MOVE WRK-RES-TRANSPORT-CO2E   TO WRK-CSV-EDIT-CO2E.                  
004820     MOVE WRK-RES-SHARE-TRANSPORT  TO WRK-CSV-EDIT-SHARE.                 
004830     MOVE SPACES TO WRK-CSV-LINE.                                         
004840     STRING 'TRANSPORT,' DELIMITED BY SIZE                                
004850            WRK-CSV-EDIT-CO2E DELIMITED BY SIZE                           
004860            ',' DELIMITED BY SIZE                                         
004870            WRK-CSV-EDIT-SHARE DELIMITED BY SIZE                          
004880         INTO WRK-CSV-LINE.                                               
004890     WRITE FD-RESULTS-LINE FROM WRK-CSV-LINE.                             
004900*-----------------------------------------------------                    
004910 2812-99-FIM.                                   EXIT.                     
004920*-----------------------------------------------------                    
004930                                                                          
004940*-----------------------------------------------------                    
004950 2814-GRAVAR-CSV-MATERIAIS                      SECTION.                  
004960*-----------------------------------------------------                    
004970     MOVE WRK-RES-MATERIALS-CO2E   TO WRK-CSV-EDIT-CO2E.                  
004980     MOVE WRK-RES-SHARE-MATERIALS  TO WRK-CSV-EDIT-SHARE.                 
004990     MOVE SPACES TO WRK-CSV-LINE.                                         
005000     STRING 'MATERIALS,' DELIMITED BY SIZE                                
005010            WRK-CSV-EDIT-CO2E DELIMITED BY SIZE                           
005020            ',' DELIMITED BY SIZE                                         
005030            WRK-CSV-EDIT-SHARE DELIMITED BY SIZE                          
005040         INTO WRK-CSV-LINE.                                               
005050     WRITE FD-RESULTS-LINE FROM WRK-CSV-LINE.                             
005060*-----------------------------------------------------                    
005070 2814-99-FIM.                                   EXIT.                     
005080*-----------------------------------------------------                    
005090                                                                          
005100*-----------------------------------------------------                    
005110 2816-GRAVAR-CSV-PRODUCAO                       SECTION.                  
005120*-----------------------------------------------------                    
005130     MOVE WRK-RES-PRODUCTION-CO2E  TO WRK-CSV-EDIT-CO2E.                  
005140     MOVE WRK-RES-SHARE-PRODUCTN   TO WRK-CSV-EDIT-SHARE.                 
005150     MOVE SPACES TO WRK-CSV-LINE.                                         
005160     STRING 'PRODUCTION,' DELIMITED BY SIZE                               
005170            WRK-CSV-EDIT-CO2E DELIMITED BY SIZE                           
005180            ',' DELIMITED BY SIZE                                         
005190            WRK-CSV-EDIT-SHARE DELIMITED BY SIZE                          
005200         INTO WRK-CSV-LINE.                                               
005210     WRITE FD-RESULTS-LINE FROM WRK-CSV-LINE.                             
005220*-----------------------------------------------------                    
005230 2816-99-FIM.                                   EXIT.                     
005240*-----------------------------------------------------                    
005250                                                                          
005260*-----------------------------------------------------                    
005270 2818-GRAVAR-CSV-USO                            SECTION.                  
005280*-----------------------------------------------------                    
005290     MOVE WRK-RES-USEPHASE-CO2E    TO WRK-CSV-EDIT-CO2E.                  
005300     MOVE WRK-RES-SHARE-USE        TO WRK-CSV-EDIT-SHARE.                 
005310     MOVE SPACES TO WRK-CSV-LINE.                                         
005320     STRING 'USE PHASE,' DELIMITED BY SIZE                                
005330            WRK-CSV-EDIT-CO2E DELIMITED BY SIZE                           
005340            ',' DELIMITED BY SIZE                                         
005350            WRK-CSV-EDIT-SHARE DELIMITED BY SIZE                          
005360         INTO WRK-CSV-LINE.                                               
005370     WRITE FD-RESULTS-LINE FROM WRK-CSV-LINE.                             
005380*-----------------------------------------------------                    
005390 2818-99-FIM.                                   EXIT.                     
005400*-----------------------------------------------------                    
005410                                                                          
005420*-----------------------------------------------------                    
005430 2820-GRAVAR-CSV-TOTAL                          SECTION.                  
005440*-----------------------------------------------------                    
005450     MOVE WRK-RES-TOTAL-CO2E       TO WRK-CSV-EDIT-TOTAL.                 
005460     MOVE SPACES TO WRK-CSV-LINE.                                         
005470     STRING 'TOTAL,' DELIMITED BY SIZE                                    
005480            WRK-CSV-EDIT-TOTAL DELIMITED BY SIZE                          
005490            ',100.0' DELIMITED BY SIZE                                    
005500         INTO WRK-CSV-LINE.                                               
005510     WRITE FD-RESULTS-LINE FROM WRK-CSV-LINE.                             
005520*-----------------------------------------------------                    
005530 2820-99-FIM.                                   EXIT.                     
005540*-----------------------------------------------------                    
005550                                                                          
005560*-----------------------------------------------------                    
005570*  UM CAMPO CSV E COTADO SE CONTIVER O DELIMITADOR (,)                    
005580*  OU UMA ASPA -- SO O MODEL-ID E TEXTO LIVRE VINDO                       
005590*  DO PARAMS ORIGINAL, OS DEMAIS CAMPOS DESTE BLOCO                       
005600*  SAO ENUMERACOES OU NUMEROS CONTROLADOS PELO PROPRIO                    
005610*  PROGRAMA E NUNCA CONTEM VIRGULA OU ASPA.                               
005620*-----------------------------------------------------                    
005630 2830-CSV-QUOTAR-MODELO                         SECTION.                  
005640*-----------------------------------------------------                    
005650     MOVE 'N' TO WRK-CSV-NEEDS-QUOTE.                                     
005660     MOVE ZERO TO WRK-TALLY.                                              
005670     INSPECT WRK-RES-MODEL-ID TALLYING WRK-TALLY FOR ALL ','.             
005680     IF WRK-TALLY = 0                                                     
005690         INSPECT WRK-RES-MODEL-ID TALLYING WRK-TALLY FOR ALL '"'          
005700     END-IF.                                                              
005710     IF WRK-TALLY > 0                                                     
005720         MOVE 'Y' TO WRK-CSV-NEEDS-QUOTE                                  
005730     END-IF.                                                              
005740*-----------------------------------------------------                    
005750 2830-99-FIM.                                   EXIT.                     
005760*-----------------------------------------------------                    
005770                                                                          
005780*-----------------------------------------------------                    
005790*  MODEL-ID PODE CONTER BRANCOS EMBUTIDOS (NOME/SKU                       
005800*  COMERCIAL) -- NAO USAR DELIMITED BY SPACE NO STRING                    
005810*  OU O RESTO DO NOME SERIA PERDIDO NA CELULA CSV.                        
005820*  MEDIMOS AQUI O TAMANHO REAL (SEM OS BRANCOS FINAIS)                    
005830*  E USAMOS REFERENCE MODIFICATION NO STRING.                             
005840*-----------------------------------------------------                    
005850 2832-CSV-MEDIR-MODELO                          SECTION.                  
005860*-----------------------------------------------------                    
005870     MOVE 20 TO WRK-CSV-MODEL-LEN.                                        
005880     PERFORM 2834-CSV-MEDIR-UM                                            
005890         UNTIL WRK-CSV-MODEL-LEN EQUAL 1                                  
005900         OR WRK-RES-MODEL-ID (WRK-CSV-MODEL-LEN:1) NOT EQUAL              
005910             SPACE.                                                       
005920*-----------------------------------------------------                    
005930 2832-99-FIM.                                   EXIT.                     
005940*-----------------------------------------------------                    
005950                                                                          
005960*-----------------------------------------------------                    
005970 2834-CSV-MEDIR-UM                              SECTION.                  
005980*-----------------------------------------------------                    
005990     SUBTRACT 1 FROM WRK-CSV-MODEL-LEN.                                   
006000*-----------------------------------------------------                    
006010 2834-99-FIM.                                   EXIT.                     
006020*-----------------------------------------------------                    
006030                                                                          
006040*-----------------------------------------------------                    
006050 3000-FINALIZAR                                 SECTION.                  
006060*-----------------------------------------------------                    
006070     IF WRK-ACUM-SUBTOTAL-COUNT > 0                                       
006080         PERFORM 2710-IMPRIME-SUBTOTAL                                    
006090     END-IF.                                                              
006100     MOVE SPACES TO WRK-PRINT-AREA.                                       
006110     MOVE WRK-ACUM-GERAL-COUNT      TO GT-MODEL-COUNT.                    
006120     MOVE WRK-ACUM-GERAL-CO2E       TO GT-TOTAL-CO2E.                     
006130     MOVE WRK-ACUM-GERAL-WARN-COUNT TO GT-WARN-MODEL-COUNT.               
006140     WRITE FD-REPORT-LINE FROM WRK-PRINT-GRANDTOTAL                       
006150         AFTER ADVANCING 3 LINES.                                         
006160     CLOSE RESWORK-FILE RESULTS-FILE REPORT-FILE.                         
006170*-----------------------------------------------------                    
006180 3000-99-FIM.                                   EXIT.                     
006190*-----------------------------------------------------                    
006200                                                                          
006210*-----------------------------------------------------                    
006220 4000-TESTAR-STATUS                             SECTION.                  
006230*-----------------------------------------------------                    
006240     PERFORM 4100-TESTASTATUS-RESWORK.                                    
006250     PERFORM 4200-TESTASTATUS-RESULTS.                                    
006260     PERFORM 4300-TESTASTATUS-REPORT.                                     
006270*-----------------------------------------------------                    
006280 4000-99-FIM.                                   EXIT.                     
006290*-----------------------------------------------------                    
006300                                                                          
006310*-----------------------------------------------------                    
006320 4100-TESTASTATUS-RESWORK                       SECTION.                  
006330*-----------------------------------------------------                    
006340     IF WRK-FS-RESWORK NOT EQUAL 0                                        
006350         MOVE 'PACRPT01' TO WRK-PROGRAMA                                  
006360         MOVE '4100'     TO WRK-SECAO                                     
006370         MOVE 'ERRO NO OPEN RESWORK' TO WRK-MENSAGEM                      
006380         MOVE WRK-FS-RESWORK          TO WRK-STATUS                       
006390         PERFORM 9000-ERRO                                                
006400     END-IF.                                                              
006410*-----------------------------------------------------                    
006420 4100-99-FIM.                                   EXIT.                     
006430*-----------------------------------------------------                    
006440                                                                          
006450*-----------------------------------------------------                    
006460 4200-TESTASTATUS-RESULTS                       SECTION.                  
006470*-----------------------------------------------------                    
006480     IF WRK-FS-RESULTS NOT EQUAL 0                                        
006490         MOVE 'PACRPT01' TO WRK-PROGRAMA                                  
006500         MOVE '4200'     TO WRK-SECAO                                     
006510         MOVE 'ERRO NO OPEN RESULTS' TO WRK-MENSAGEM                      
006520         MOVE WRK-FS-RESULTS          TO WRK-STATUS                       
006530         PERFORM 9000-ERRO                                                
006540     END-IF.                                                              
006550*-----------------------------------------------------                    
006560 4200-99-FIM.                                   EXIT.                     
006570*-----------------------------------------------------                    
006580                                                                          
006590*-----------------------------------------------------                    
006600 4300-TESTASTATUS-REPORT                        SECTION.                  
006610*-----------------------------------------------------                    
006620     IF WRK-FS-REPORT NOT EQUAL 0                                         
006630         MOVE 'PACRPT01' TO WRK-PROGRAMA                                  
006640         MOVE '4300'     TO WRK-SECAO                                     
006650         MOVE 'ERRO NO OPEN REPORT'  TO WRK-MENSAGEM                      
006660         MOVE WRK-FS-REPORT           TO WRK-STATUS                       
006670         PERFORM 9000-ERRO                                                
006680     END-IF.                                                              
006690*-----------------------------------------------------                    
006700 4300-99-FIM.                                   EXIT.                     
006710*-----------------------------------------------------                    
006720                                                                          
006730*-----------------------------------------------------                    
006740 9000-ERRO                                      SECTION.                  
006750*-----------------------------------------------------                    
006760     DISPLAY WRK-MENSAGEM.                                                
006770     CALL 'GRAVALOG' USING WRK-DADOS.                                     
006780     GOBACK.                                                              
006790*-----------------------------------------------------                    
006800 9000-99-FIM.                                   EXIT.                     
006810*-----------------------------------------------------                    
